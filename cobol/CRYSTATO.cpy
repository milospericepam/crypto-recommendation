000100******************************************************************
000200*                        C R Y S T A T O                        *
000300******************************************************************
000400*    COPYBOOK    : CRYSTATO                                     *
000500*    DESCRIPTION : WORKING ACCUMULATORS AND RETURN-CODE 88-LEVELS*
000600*                  SHARED BY CRYSTAT (REPORT 2) AND CRYSTATP     *
000700*                  (REPORT 3) FOR THE OLDEST/NEWEST/MIN/MAX SCAN.*
000800******************************************************************
000900*    AUTHOR      : S PRAJAPATI                                  *
001000*    DATE-WRITTEN: 14-03-1989                                   *
001100******************************************************************
001200*    CHANGE LOG                                                 *
001300*    ----------                                                 *
001400*    14-03-1989  SRP  ORIGINAL COPYBOOK                         *
001500*    02-11-1991  SRP  ADDED WS-RETURN-CODE 88-LEVELS             *
001600******************************************************************
001700 01  STA-ACCUMULATORS.
001800     05  STA-OLDEST-PRICE           PIC S9(9)V9(4).
001900     05  STA-NEWEST-PRICE           PIC S9(9)V9(4).
002000     05  STA-MIN-PRICE              PIC S9(9)V9(4).
002100     05  STA-MAX-PRICE              PIC S9(9)V9(4).
002200     05  STA-OLDEST-DATETIME        PIC 9(14).
002300     05  STA-NEWEST-DATETIME        PIC 9(14).
002400     05  FILLER                     PIC X(05).
002500*
002600 01  STA-CONTROLS.
002700     05  WS-RETURN-CODE             PIC X(02) VALUE '00'.
002800         88  RC-OK                           VALUE '00'.
002900         88  RC-NOT-FOUND                    VALUE '04'.
003000         88  RC-IS-MISSING                   VALUE '08'.
003100     05  STA-FIRST-ROW-SW           PIC X     VALUE 'Y'.
003200         88  STA-FIRST-ROW                    VALUE 'Y'.
003300     05  FILLER                     PIC X(05).
