000100******************************************************************
000200* Author      : SANDEEP R PRAJAPATI                             *
000300* Date        : 22-03-1989                                      *
000400* Purpose     : RANK EVERY KNOWN CRYPTO SYMBOL BY ITS NORMALIZED *
000500*             : PRICE RANGE OVER FULL HISTORY, DESCENDING        *
000600*             : (REPORT 1 OF THE CRYPTO ANALYTICS SUITE).       *
000700* Tectonics   : COBC                                             *
000800******************************************************************
000900* CHANGE LOG                                                     *
001000* ----------                                                     *
001100* 22-03-1989  SRP  0000  ORIGINAL PROGRAM                        *
001200* 15-12-1992  SRP  0052  WIDENED RESULT TABLE TO 200 SYMBOLS      *
001300* 19-08-1994  DLW  0079  SWITCHED TO DYNAMIC WS-PRICE-DD PER      *
001400*                        SYMBOL SO ONE RUN COVERS ALL FILES      *
001500* 06-01-1999  RMK  0101  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN   *
001600*                        THIS PROGRAM, NO CHANGE REQUIRED         *
001700* 14-02-2003  CQH  0119  BUBBLE-SORT PASS NOW STOPS AS SOON AS A  *
001800*                        PASS MAKES NO SWAPS (WAS FIXED 200 PASS) *
001900* 08-07-2009  PJT  0137  MINOR - DROPPED UNUSED WS-TEMP FIELD     *
002000* 04-03-2014  MKT  0151  FIXED PRICE FRACTION SCALING - UNSTRING   *
002100*                        LEFT-JUSTIFIES THE DECIMAL DIGITS BUT A   *
002200*                        PLAIN NUMERIC MOVE RIGHT-JUSTIFIED THEM,  *
002300*                        TURNING .45 INTO .0045 INSTEAD OF .4500   *
002400******************************************************************
002500*-----------------------*
002600 IDENTIFICATION DIVISION.
002700*-----------------------*
002800 PROGRAM-ID.    CRYRANK.
002900 AUTHOR.        SANDEEP.
003000 INSTALLATION.  CRYPTO ANALYTICS UNIT.
003100 DATE-WRITTEN.  22-03-1989.
003200 DATE-COMPILED.
003300 SECURITY.      UNCLASSIFIED.
003400*-----------------------*
003500 ENVIRONMENT DIVISION.
003600*-----------------------*
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000*
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300*
004400     SELECT SYMBOL-FILE ASSIGN TO SYMLIST
004500         ACCESS IS SEQUENTIAL
004600         FILE STATUS  IS  WS-SYM-STATUS.
004700*
004800     SELECT PRICE-FILE ASSIGN TO WS-PRICE-DD
004900         ACCESS IS SEQUENTIAL
005000         FILE STATUS  IS  WS-PRC-STATUS.
005100*
005200     SELECT RANK-FILE ASSIGN TO RANKOUT
005300         ACCESS IS SEQUENTIAL
005400         FILE STATUS  IS  WS-OUT-STATUS.
005500*
005600*-----------------------*
005700 DATA DIVISION.
005800*-----------------------*
005900 FILE SECTION.
006000*
006100 FD  SYMBOL-FILE RECORDING MODE F.
006200 01  SYM-RECORD.
006300     05  SYM-FILE-SYMBOL         PIC X(10).
006400     05  FILLER                  PIC X(70).
006500*
006600 FD  PRICE-FILE RECORDING MODE V.
006700 01  PRC-INPUT-LINE              PIC X(80).
006800*
006900 FD  RANK-FILE RECORDING MODE F.
007000 01  RNK-OUT-REC.
007100     05  RNK-O-SYMBOL            PIC X(10).
007200     05  FILLER                  PIC X(02).
007300     05  RNK-O-NORM-RANGE        PIC -9(5).9(8).
007400     05  FILLER                  PIC X(53).
007500*
007600*-----------------------*
007700 WORKING-STORAGE SECTION.
007800*-----------------------*
007900 01  SYSTEM-DATE-AND-TIME.
008000     05  CURRENT-DATE.
008100         10  CURRENT-YEAR           PIC 9(04).
008200         10  CURRENT-MONTH          PIC 9(02).
008300         10  CURRENT-DAY            PIC 9(02).
008400     05  CURRENT-TIME.
008500         10  CURRENT-HOUR           PIC 9(02).
008600         10  CURRENT-MINUTE         PIC 9(02).
008700         10  CURRENT-SECOND         PIC 9(02).
008800         10  CURRENT-HNDSEC         PIC 9(02).
008900*
009000 01  WS-FIELDS.
009100     05  WS-SYM-STATUS              PIC X(02) VALUE SPACES.
009200     05  WS-PRC-STATUS              PIC X(02) VALUE SPACES.
009300     05  WS-OUT-STATUS              PIC X(02) VALUE SPACES.
009400     05  WS-COMMA                   PIC X(01) VALUE ','.
009500*
009600 01  SWITCHES.
009700     05  WS-SYM-EOF-SW              PIC X VALUE 'N'.
009800         88  WS-SYM-EOF                    VALUE 'Y'.
009900     05  WS-PRC-EOF-SW              PIC X VALUE 'N'.
010000         88  WS-PRC-EOF                    VALUE 'Y'.
010100     05  WS-HEADER-SKIPPED-SW       PIC X VALUE 'N'.
010200         88  WS-HEADER-SKIPPED             VALUE 'Y'.
010300     05  WS-SYM-FIRST-ROW-SW        PIC X VALUE 'Y'.
010400         88  WS-SYM-FIRST-ROW              VALUE 'Y'.
010500*
010600 01  WS-CUR-SYMBOL                  PIC X(10).
010700 01  WS-PRICE-DD                    PIC X(30).
010800*
010900 01  WS-READ-RECORD                 PIC 9(05) COMP VALUE ZERO.
011000 01  WS-WRITE-RECORD                PIC 9(05) COMP VALUE ZERO.
011100*
011200 01  WS-SYMBOL-SCORE.
011300     05  WS-SYM-MIN-PRICE           PIC S9(9)V9(4).
011400     05  WS-SYM-MAX-PRICE           PIC S9(9)V9(4).
011500     05  WS-NORM-RANGE              PIC S9(5)V9(8).
011600     05  WS-NEXT-SUB                PIC S9(4) COMP VALUE ZERO.
011700*
011800*    CSV-COLUMN STAGING FIELDS FOR THE UNSTRING OF ONE PRICE ROW
011900 01  WS-CSV-FIELDS.
012000     05  WS-TS-TEXT                 PIC X(13).
012100     05  WS-SYM-TEXT                PIC X(10).
012200     05  WS-PRICE-TEXT              PIC X(15).
012300     05  WS-PRICE-WHOLE             PIC X(10).
012400     05  WS-PRICE-FRAC              PIC X(06).
012500     05  WS-PRICE-FRAC-LEN          PIC 9(02) COMP.            0151
012600     05  WS-PRICE-FRAC-PAD          PIC X(04).                 0151
012700     05  WS-PRICE-WHOLE-N           PIC 9(09).
012800     05  WS-PRICE-FRAC-N            PIC 9(04).
012900*
013000 01  WS-ERR-MSG                     PIC X(40).
013100 01  WS-ERR-CDE                     PIC X(02).
013200 01  WS-ERR-PROC                    PIC X(20).
013300*
013400*    COPYBOOK - PRICE-ENTRY RECORD LAYOUT AND REDEFINES
013500     COPY CRYPREC.
013600*    COPYBOOK - PRICE/SYMBOL WORKING TABLES
013700     COPY CRYPTAB.
013800*    COPYBOOK - PER-SYMBOL NORMALIZED-RANGE RESULT TABLE
013900     COPY CRYRANKO.
014000*
014100*-----------------------*
014200 PROCEDURE DIVISION.
014300*-----------------------*
014400 A0001-MAIN.
014500*
014600*    Y2K REVIEW 06-01-1999 - ALREADY 4-DIGIT CURRENT-YEAR AND NO
014700*    STORED 2-DIGIT YEAR FIELDS ANYWHERE IN THIS PROGRAM, SO NO
014800*    CHANGE WAS NEEDED HERE.                                      0101
014900     ACCEPT CURRENT-DATE FROM DATE YYYYMMDD.
015000     ACCEPT CURRENT-TIME FROM TIME.
015100*
015200     DISPLAY '*********** CRYPTO NORMALIZED-RANGE REPORT *********'.
015300     DISPLAY 'CRYRANK STARTED DATE = ' CURRENT-YEAR '-'
015400             CURRENT-MONTH '-' CURRENT-DAY.
015500     DISPLAY '*****************************************************'.
015600*
015700     MOVE ZERO TO RNK-RESULT-COUNT.
015800*
015900     PERFORM B0001-OPEN-FILES        THRU B0001-EX.
016000     PERFORM C0001-READ-AND-SCORE-SYMBOLS THRU C0001-EX
016100         UNTIL WS-SYM-EOF.
016200     PERFORM H0001-SORT-RESULTS      THRU H0001-EX.
016300     PERFORM I0001-WRITE-REPORT      THRU I0001-EX
016400         VARYING RNK-RESULT-IDX FROM 1 BY 1
016500           UNTIL RNK-RESULT-IDX > RNK-RESULT-COUNT.
016600*
016700     DISPLAY 'ROWS READ    : ' WS-READ-RECORD.
016800     DISPLAY 'SYMBOLS WRITE: ' WS-WRITE-RECORD.
016900*
017000     PERFORM Z0001-CLOSE-FILES       THRU Z0001-EX.
017100*
017200     STOP RUN.
017300*
017400 A0001-MAIN-EX.
017500     EXIT.
017600*------------------------------------------------------------*
017700 B0001-OPEN-FILES.
017800*------------------------------------------------------------*
017900     OPEN INPUT  SYMBOL-FILE.
018000     IF WS-SYM-STATUS NOT = '00'
018100         MOVE 'ERROR OPENING SYMLIST'   TO WS-ERR-MSG
018200         MOVE WS-SYM-STATUS              TO WS-ERR-CDE
018300         MOVE 'B0001-OPEN-FILES'         TO WS-ERR-PROC
018400         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
018500     END-IF.
018600*
018700     OPEN OUTPUT RANK-FILE.
018800     IF WS-OUT-STATUS NOT = '00'
018900         MOVE 'ERROR OPENING RANKOUT'    TO WS-ERR-MSG
019000         MOVE WS-OUT-STATUS              TO WS-ERR-CDE
019100         MOVE 'B0001-OPEN-FILES'         TO WS-ERR-PROC
019200         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
019300     END-IF.
019400*
019500 B0001-EX.
019600     EXIT.
019700*------------------------------------------------------------*
019800 C0001-READ-AND-SCORE-SYMBOLS.
019900*------------------------------------------------------------*
020000     PERFORM C0010-PROCESS-ONE-SYMBOL THRU C0010-EX
020100         UNTIL WS-SYM-EOF.
020200*
020300 C0001-EX.
020400     EXIT.
020500*------------------------------------------------------------*
020600 C0010-PROCESS-ONE-SYMBOL.
020700*------------------------------------------------------------*
020800*    SCAN SYMLIST (INGESTION STEP 1) AND, FOR EACH SYMBOL, LOAD
020900*    AND SCORE ITS FULL PRICE HISTORY (INGESTION STEPS 2 + 3).
021000     PERFORM D0001-READ-SYMBOL-FILE THRU D0001-EX.
021100*
021200     IF NOT WS-SYM-EOF
021300         PERFORM E0001-LOAD-PRICE-ENTRIES THRU E0001-EX
021400         IF PRC-ENTRY-COUNT > ZERO
021500             PERFORM G0001-SCORE-SYMBOL THRU G0001-EX
021600         END-IF
021700     END-IF.
021800*
021900 C0010-EX.
022000     EXIT.
022100*------------------------------------------------------------*
022200 D0001-READ-SYMBOL-FILE.
022300*------------------------------------------------------------*
022400     READ SYMBOL-FILE
022500         AT END
022600             SET WS-SYM-EOF TO TRUE
022700     END-READ.
022800*
022900     IF NOT WS-SYM-EOF
023000         MOVE SYM-FILE-SYMBOL TO WS-CUR-SYMBOL
023100     END-IF.
023200*
023300 D0001-EX.
023400     EXIT.
023500*------------------------------------------------------------*
023600 E0001-LOAD-PRICE-ENTRIES.
023700*------------------------------------------------------------*
023800*    BUILD THE DYNAMIC PRICE-FILE NAME FROM THE SYMBOL AND
023900*    OPEN IT (INGESTION STEP 2 - ONE SYMBOL'S FULL HISTORY).
024000     STRING 'PRICES/' WS-CUR-SYMBOL DELIMITED BY SPACE            0079
024100            '_VALUES.CSV' DELIMITED BY SIZE
024200            INTO WS-PRICE-DD.
024300*
024400     MOVE ZERO  TO PRC-ENTRY-COUNT.
024500     MOVE 'N'   TO WS-PRC-EOF-SW.
024600     MOVE 'N'   TO WS-HEADER-SKIPPED-SW.
024700*
024800     OPEN INPUT PRICE-FILE.
024900     IF WS-PRC-STATUS NOT = '00'
025000*        NO FILE FOR THIS SYMBOL - TREAT AS ZERO ROWS LOADED.
025100         MOVE 'N' TO WS-PRC-EOF-SW
025200     ELSE
025300         PERFORM F0001-READ-PRICE-ROW THRU F0001-EX
025400             UNTIL WS-PRC-EOF
025500                OR PRC-ENTRY-COUNT = PRC-MAX-ENTRIES
025600         CLOSE PRICE-FILE
025700     END-IF.
025800*
025900 E0001-EX.
026000     EXIT.
026100*------------------------------------------------------------*
026200 F0001-READ-PRICE-ROW.
026300*------------------------------------------------------------*
026400     READ PRICE-FILE
026500         AT END
026600             SET WS-PRC-EOF TO TRUE
026700     END-READ.
026800*
026900     IF NOT WS-PRC-EOF
027000         ADD 1 TO WS-READ-RECORD
027100         IF NOT WS-HEADER-SKIPPED
027200             SET WS-HEADER-SKIPPED TO TRUE
027300         ELSE
027400             UNSTRING PRC-INPUT-LINE DELIMITED BY WS-COMMA
027500                 INTO WS-TS-TEXT
027600                      WS-SYM-TEXT
027700                      WS-PRICE-TEXT
027800             END-UNSTRING
027900             MOVE WS-TS-TEXT TO PRC-TIMESTAMP
028000             UNSTRING WS-PRICE-TEXT DELIMITED BY '.'
028100                 INTO WS-PRICE-WHOLE
028200                      WS-PRICE-FRAC  COUNT IN WS-PRICE-FRAC-LEN
028300             END-UNSTRING
028400             MOVE WS-PRICE-WHOLE TO WS-PRICE-WHOLE-N
028500             PERFORM F0002-SCALE-PRICE-FRACTION
028600             COMPUTE PRC-PRICE ROUNDED =
028700                 WS-PRICE-WHOLE-N + (WS-PRICE-FRAC-N / 10000)
028800             ADD 1 TO PRC-ENTRY-COUNT
028900             SET PRC-ENTRY-IDX TO PRC-ENTRY-COUNT
029000             MOVE PRC-TIMESTAMP TO PRC-TE-TIMESTAMP
029100                                    (PRC-ENTRY-IDX)
029200             MOVE WS-CUR-SYMBOL TO PRC-TE-SYMBOL
029300                                    (PRC-ENTRY-IDX)
029400             MOVE PRC-PRICE     TO PRC-TE-PRICE
029500                                    (PRC-ENTRY-IDX)
029600         END-IF
029700     END-IF.
029800*
029900 F0001-EX.
030000     EXIT.
030100*------------------------------------------------------------*
030200 F0002-SCALE-PRICE-FRACTION.
030300*------------------------------------------------------------*
030400*    UNSTRING LEAVES THE FRACTION DIGITS LEFT-JUSTIFIED IN
030500*    WS-PRICE-FRAC (E.G. '45' FOR 43123.45) - A STRAIGHT NUMERIC
030600*    MOVE INTO A PIC 9(04) WOULD RIGHT-JUSTIFY AND ZERO-FILL ON
030700*    THE LEFT, TURNING .45 INTO .0045 INSTEAD OF .4500.  PAD THE
030800*    CAPTURED DIGITS OUT TO 4 PLACES ON THE RIGHT FIRST, USING
030900*    THE ACTUAL DIGIT COUNT FROM THE UNSTRING COUNT IN CLAUSE.    0151
031000     MOVE '0000' TO WS-PRICE-FRAC-PAD.
031100     IF WS-PRICE-FRAC-LEN > 4
031200         MOVE WS-PRICE-FRAC (1:4) TO WS-PRICE-FRAC-PAD
031300     ELSE
031400         IF WS-PRICE-FRAC-LEN > ZERO
031500             MOVE WS-PRICE-FRAC (1:WS-PRICE-FRAC-LEN)
031600                 TO WS-PRICE-FRAC-PAD (1:WS-PRICE-FRAC-LEN)
031700         END-IF
031800     END-IF.
031900     MOVE WS-PRICE-FRAC-PAD TO WS-PRICE-FRAC-N.
032000*------------------------------------------------------------*
032100 G0001-SCORE-SYMBOL.
032200*------------------------------------------------------------*
032300*    MIN/MAX ACROSS THE WHOLE GROUP, THEN THE NORMALIZED-RANGE
032400*    FORMULA (ZERO-GUARDED), THEN APPEND TO THE RESULT TABLE.
032500     MOVE 'Y' TO WS-SYM-FIRST-ROW-SW.
032600*
032700     PERFORM G0010-SCAN-ONE-ENTRY
032800         VARYING PRC-ENTRY-IDX FROM 1 BY 1
032900           UNTIL PRC-ENTRY-IDX > PRC-ENTRY-COUNT.
033000*
033100     IF WS-SYM-MIN-PRICE > ZERO
033200         COMPUTE WS-NORM-RANGE ROUNDED =
033300             (WS-SYM-MAX-PRICE - WS-SYM-MIN-PRICE) / WS-SYM-MIN-PRICE
033400     ELSE
033500         MOVE ZERO TO WS-NORM-RANGE
033600     END-IF.
033700*
033800     ADD 1 TO RNK-RESULT-COUNT.
033900     SET RNK-RESULT-IDX TO RNK-RESULT-COUNT.
034000     MOVE WS-CUR-SYMBOL    TO RNK-RT-SYMBOL     (RNK-RESULT-IDX).
034100     MOVE WS-SYM-MIN-PRICE TO RNK-RT-MIN-PRICE  (RNK-RESULT-IDX).
034200     MOVE WS-SYM-MAX-PRICE TO RNK-RT-MAX-PRICE  (RNK-RESULT-IDX).
034300     MOVE WS-NORM-RANGE    TO RNK-RT-NORM-RANGE (RNK-RESULT-IDX).
034400*
034500 G0001-EX.
034600     EXIT.
034700*------------------------------------------------------------*
034800 G0010-SCAN-ONE-ENTRY.
034900*------------------------------------------------------------*
035000     IF WS-SYM-FIRST-ROW
035100         MOVE PRC-TE-PRICE (PRC-ENTRY-IDX) TO WS-SYM-MIN-PRICE
035200         MOVE PRC-TE-PRICE (PRC-ENTRY-IDX) TO WS-SYM-MAX-PRICE
035300         MOVE 'N' TO WS-SYM-FIRST-ROW-SW
035400     ELSE
035500         IF PRC-TE-PRICE (PRC-ENTRY-IDX) < WS-SYM-MIN-PRICE
035600             MOVE PRC-TE-PRICE (PRC-ENTRY-IDX) TO WS-SYM-MIN-PRICE
035700         END-IF
035800         IF PRC-TE-PRICE (PRC-ENTRY-IDX) > WS-SYM-MAX-PRICE
035900             MOVE PRC-TE-PRICE (PRC-ENTRY-IDX) TO WS-SYM-MAX-PRICE
036000         END-IF
036100     END-IF.
036200*
036300 G0010-EX.
036400     EXIT.
036500*------------------------------------------------------------*
036600 H0001-SORT-RESULTS.
036700*------------------------------------------------------------*
036800*    DESCENDING BUBBLE-SORT PASS OVER THE PER-SYMBOL RESULT
036900*    TABLE BY NORMALIZED-RANGE (SEE CHANGE LOG 14-02-2003).
037000     MOVE 'Y' TO RNK-SWAP-DONE-SW.
037100*
037200     PERFORM H0010-BUBBLE-PASS THRU H0010-EX
037300         UNTIL RNK-SWAP-DONE-SW = 'N'.                            0119
037400*
037500 H0001-EX.
037600     EXIT.
037700*------------------------------------------------------------*
037800 H0010-BUBBLE-PASS.
037900*------------------------------------------------------------*
038000     MOVE 'N' TO RNK-SWAP-DONE-SW.
038100*
038200     PERFORM H0020-COMPARE-ADJACENT THRU H0020-EX
038300         VARYING RNK-SORT-SUB FROM 1 BY 1
038400           UNTIL RNK-SORT-SUB > RNK-RESULT-COUNT - 1.
038500*
038600 H0010-EX.
038700     EXIT.
038800*------------------------------------------------------------*
038900 H0020-COMPARE-ADJACENT.
039000*------------------------------------------------------------*
039100     COMPUTE WS-NEXT-SUB = RNK-SORT-SUB + 1.
039200*
039300     IF RNK-RT-NORM-RANGE (RNK-SORT-SUB) <
039400        RNK-RT-NORM-RANGE (WS-NEXT-SUB)
039500         MOVE RNK-RT-SYMBOL     (RNK-SORT-SUB) TO RNK-HOLD-SYMBOL
039600         MOVE RNK-RT-MIN-PRICE  (RNK-SORT-SUB) TO
039700                                           RNK-HOLD-MIN-PRICE
039800         MOVE RNK-RT-MAX-PRICE  (RNK-SORT-SUB) TO
039900                                           RNK-HOLD-MAX-PRICE
040000         MOVE RNK-RT-NORM-RANGE (RNK-SORT-SUB) TO
040100                                           RNK-HOLD-NORM-RANGE
040200         MOVE RNK-RT-SYMBOL     (WS-NEXT-SUB)  TO
040300                                           RNK-RT-SYMBOL (RNK-SORT-SUB)
040400         MOVE RNK-RT-MIN-PRICE  (WS-NEXT-SUB)  TO
040500                                   RNK-RT-MIN-PRICE  (RNK-SORT-SUB)
040600         MOVE RNK-RT-MAX-PRICE  (WS-NEXT-SUB)  TO
040700                                   RNK-RT-MAX-PRICE  (RNK-SORT-SUB)
040800         MOVE RNK-RT-NORM-RANGE (WS-NEXT-SUB)  TO
040900                                   RNK-RT-NORM-RANGE (RNK-SORT-SUB)
041000         MOVE RNK-HOLD-SYMBOL     TO RNK-RT-SYMBOL     (WS-NEXT-SUB)
041100         MOVE RNK-HOLD-MIN-PRICE  TO RNK-RT-MIN-PRICE  (WS-NEXT-SUB)
041200         MOVE RNK-HOLD-MAX-PRICE  TO RNK-RT-MAX-PRICE  (WS-NEXT-SUB)
041300         MOVE RNK-HOLD-NORM-RANGE TO RNK-RT-NORM-RANGE (WS-NEXT-SUB)
041400         MOVE 'Y' TO RNK-SWAP-DONE-SW
041500     END-IF.
041600*
041700 H0020-EX.
041800     EXIT.
041900*------------------------------------------------------------*
042000 I0001-WRITE-REPORT.
042100*------------------------------------------------------------*
042200     MOVE RNK-RT-SYMBOL     (RNK-RESULT-IDX) TO RNK-O-SYMBOL.
042300     MOVE RNK-RT-NORM-RANGE (RNK-RESULT-IDX) TO RNK-O-NORM-RANGE.
042400*
042500     WRITE RNK-OUT-REC.
042600     IF WS-OUT-STATUS = '00'
042700         ADD 1 TO WS-WRITE-RECORD
042800     ELSE
042900         MOVE 'ERROR WRITING RANKOUT'     TO WS-ERR-MSG
043000         MOVE WS-OUT-STATUS               TO WS-ERR-CDE
043100         MOVE 'I0001-WRITE-REPORT'        TO WS-ERR-PROC
043200         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
043300     END-IF.
043400*
043500 I0001-EX.
043600     EXIT.
043700*------------------------------------------------------------*
043800 Y0001-ERR-HANDLING.
043900*------------------------------------------------------------*
044000     DISPLAY '********************************'.
044100     DISPLAY '  ERROR HANDLING REPORT '.
044200     DISPLAY '********************************'.
044300     DISPLAY '  ' WS-ERR-MSG.
044400     DISPLAY '  ' WS-ERR-CDE.
044500     DISPLAY '  ' WS-ERR-PROC.
044600     DISPLAY '********************************'.
044700*
044800     PERFORM Z0001-CLOSE-FILES THRU Z0001-EX.
044900     STOP RUN.
045000*
045100 Y0001-EXIT.
045200     EXIT.
045300*------------------------------------------------------------*
045400 Z0001-CLOSE-FILES.
045500*------------------------------------------------------------*
045600     CLOSE SYMBOL-FILE.
045700     CLOSE RANK-FILE.
045800*
045900 Z0001-EX.
046000     EXIT.
