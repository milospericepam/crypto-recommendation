000100******************************************************************
000200* Author      : SANDEEP R PRAJAPATI                             *
000300* Date        : 19-04-1989                                      *
000400* Purpose     : FIND THE SINGLE CRYPTO SYMBOL WITH THE HIGHEST   *
000500*             : NORMALIZED PRICE RANGE ON ONE CALENDAR DATE,     *
000600*             : ACROSS EVERY KNOWN SYMBOL (REPORT 4 OF THE       *
000700*             : CRYPTO ANALYTICS SUITE).                         *
000800* Tectonics   : COBC                                             *
000900******************************************************************
001000* CHANGE LOG                                                     *
001100* ----------                                                     *
001200* 19-04-1989  SRP  0000  ORIGINAL PROGRAM                        *
001300* 15-12-1992  SRP  0061  WIDENED SYMBOL TABLE TO 200 ENTRIES      *
001400* 19-08-1994  DLW  0088  SWITCHED TO DYNAMIC WS-PRICE-DD PER      *
001500*                        SYMBOL, SAME AS CRYRANK                 *
001600* 06-01-1999  RMK  0112  Y2K - CTLCARD REPORT-DATE AND OBS-DATE   *
001700*                        MATCH NOW BOTH 4-DIGIT YEAR              *
001800* 30-09-2004  CQH  0128  NO OUTPUT ROW WHEN NO SYMBOL HAS ANY     *
001900*                        ENTRY ON THE REQUESTED DATE - RC-NOT-    *
002000*                        FOUND IS DISPLAYED, NOT WRITTEN          *
002100* 22-06-2010  PJT  0149  MINOR - DROPPED UNUSED WS-TEMP FIELD     *
002200* 04-03-2014  MKT  0162  FIXED PRICE FRACTION SCALING - UNSTRING   *
002300*                        LEFT-JUSTIFIES THE DECIMAL DIGITS BUT A   *
002400*                        PLAIN NUMERIC MOVE RIGHT-JUSTIFIED THEM,  *
002500*                        TURNING .45 INTO .0045 INSTEAD OF .4500   *
002600******************************************************************
002700*-----------------------*
002800 IDENTIFICATION DIVISION.
002900*-----------------------*
003000 PROGRAM-ID.    CRYHIND.
003100 AUTHOR.        SANDEEP.
003200 INSTALLATION.  CRYPTO ANALYTICS UNIT.
003300 DATE-WRITTEN.  19-04-1989.
003400 DATE-COMPILED.
003500 SECURITY.      UNCLASSIFIED.
003600*-----------------------*
003700 ENVIRONMENT DIVISION.
003800*-----------------------*
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200*
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500*
004600     SELECT CTL-FILE ASSIGN TO CTLCARD
004700         ACCESS IS SEQUENTIAL
004800         FILE STATUS  IS  WS-CTL-STATUS.
004900*
005000     SELECT SYMBOL-FILE ASSIGN TO SYMLIST
005100         ACCESS IS SEQUENTIAL
005200         FILE STATUS  IS  WS-SYM-STATUS.
005300*
005400     SELECT PRICE-FILE ASSIGN TO WS-PRICE-DD
005500         ACCESS IS SEQUENTIAL
005600         FILE STATUS  IS  WS-PRC-STATUS.
005700*
005800     SELECT HIND-FILE ASSIGN TO HINDOUT
005900         ACCESS IS SEQUENTIAL
006000         FILE STATUS  IS  WS-OUT-STATUS.
006100*
006200*-----------------------*
006300 DATA DIVISION.
006400*-----------------------*
006500 FILE SECTION.
006600*
006700 FD  CTL-FILE RECORDING MODE F.
006800 01  CTL-RECORD.
006900     05  CTL-REPORT-DATE         PIC X(10).
007000     05  FILLER                  PIC X(70).
007100*
007200 FD  SYMBOL-FILE RECORDING MODE F.
007300 01  SYM-RECORD.
007400     05  SYM-FILE-SYMBOL         PIC X(10).
007500     05  FILLER                  PIC X(70).
007600*
007700 FD  PRICE-FILE RECORDING MODE V.
007800 01  PRC-INPUT-LINE              PIC X(80).
007900*
008000 FD  HIND-FILE RECORDING MODE F.
008100 01  HND-OUT-REC.
008200     05  HND-O-SYMBOL            PIC X(10).
008300     05  FILLER                  PIC X(02).
008400     05  HND-O-NORM-RANGE        PIC -9(5).9(8).
008500     05  FILLER                  PIC X(02).
008600     05  HND-O-REPORT-DATE       PIC X(10).
008700     05  FILLER                  PIC X(41).
008800*
008900*-----------------------*
009000 WORKING-STORAGE SECTION.
009100*-----------------------*
009200 01  SYSTEM-DATE-AND-TIME.
009300     05  CURRENT-DATE.
009400         10  CURRENT-YEAR           PIC 9(04).                    0112
009500         10  CURRENT-MONTH          PIC 9(02).
009600         10  CURRENT-DAY            PIC 9(02).
009700     05  CURRENT-TIME.
009800         10  CURRENT-HOUR           PIC 9(02).
009900         10  CURRENT-MINUTE         PIC 9(02).
010000         10  CURRENT-SECOND         PIC 9(02).
010100         10  CURRENT-HNDSEC         PIC 9(02).
010200*
010300 01  WS-FIELDS.
010400     05  WS-CTL-STATUS              PIC X(02) VALUE SPACES.
010500     05  WS-SYM-STATUS              PIC X(02) VALUE SPACES.
010600     05  WS-PRC-STATUS              PIC X(02) VALUE SPACES.
010700     05  WS-OUT-STATUS              PIC X(02) VALUE SPACES.
010800     05  WS-COMMA                   PIC X(01) VALUE ','.
010900     05  WS-DASH                    PIC X(01) VALUE '-'.
011000*
011100 01  SWITCHES.
011200     05  WS-SYM-EOF-SW              PIC X VALUE 'N'.
011300         88  WS-SYM-EOF                    VALUE 'Y'.
011400     05  WS-PRC-EOF-SW              PIC X VALUE 'N'.
011500         88  WS-PRC-EOF                    VALUE 'Y'.
011600     05  WS-HEADER-SKIPPED-SW       PIC X VALUE 'N'.
011700         88  WS-HEADER-SKIPPED             VALUE 'Y'.
011800     05  WS-SYM-FIRST-ROW-SW        PIC X VALUE 'Y'.
011900         88  WS-SYM-FIRST-ROW              VALUE 'Y'.
012000*
012100 01  WS-CUR-SYMBOL                  PIC X(10).
012200 01  WS-PRICE-DD                    PIC X(30).
012300*
012400 01  WS-REQ-DATE-TEXT                PIC X(10).
012500 01  WS-REQ-DATE-PARTS.
012600     05  WS-REQ-YYYY-TEXT            PIC X(04).
012700     05  WS-REQ-MM-TEXT               PIC X(02).
012800     05  WS-REQ-DD-TEXT               PIC X(02).
012900 01  WS-REQ-DATE-NUMERIC-PARTS.
013000     05  WS-REQ-YYYY-N                PIC 9(04).
013100     05  WS-REQ-MM-N                  PIC 9(02).
013200     05  WS-REQ-DD-N                  PIC 9(02).
013300 01  WS-REQ-DATE                      PIC 9(08).
013400*
013500 01  WS-READ-RECORD                 PIC 9(05) COMP VALUE ZERO.
013600 01  WS-WRITE-RECORD                PIC 9(05) COMP VALUE ZERO.
013700*
013800 01  WS-SYMBOL-SCORE.
013900     05  WS-SYM-MIN-PRICE           PIC S9(9)V9(4).
014000     05  WS-SYM-MAX-PRICE           PIC S9(9)V9(4).
014100     05  WS-NORM-RANGE              PIC S9(5)V9(8).
014200*
014300*    CSV-COLUMN STAGING FIELDS FOR THE UNSTRING OF ONE PRICE ROW
014400 01  WS-CSV-FIELDS.
014500     05  WS-TS-TEXT                 PIC X(13).
014600     05  WS-SYM-TEXT                PIC X(10).
014700     05  WS-PRICE-TEXT              PIC X(15).
014800     05  WS-PRICE-WHOLE             PIC X(10).
014900     05  WS-PRICE-FRAC              PIC X(06).
015000     05  WS-PRICE-FRAC-LEN          PIC 9(02) COMP.            0162
015100     05  WS-PRICE-FRAC-PAD          PIC X(04).                 0162
015200     05  WS-PRICE-WHOLE-N           PIC 9(09).
015300     05  WS-PRICE-FRAC-N            PIC 9(04).
015400*
015500 01  WS-ERR-MSG                     PIC X(40).
015600 01  WS-ERR-CDE                     PIC X(02).
015700 01  WS-ERR-PROC                    PIC X(20).
015800*
015900*    COPYBOOK - PRICE-ENTRY RECORD LAYOUT AND REDEFINES
016000     COPY CRYPREC.
016100*    COPYBOOK - PRICE/SYMBOL WORKING TABLES
016200     COPY CRYPTAB.
016300*    COPYBOOK - "BEST SO FAR" RUNNING CONTROL-BREAK ACCUMULATOR
016400     COPY CRYHINDO.
016500*    COPYBOOK - EPOCH-TO-CALENDAR CONVERSION WORKING FIELDS
016600     COPY CRYPDTE.
016700*
016800*-----------------------*
016900 PROCEDURE DIVISION.
017000*-----------------------*
017100 A0001-MAIN.
017200*
017300     ACCEPT CURRENT-DATE FROM DATE YYYYMMDD.                      0112
017400     ACCEPT CURRENT-TIME FROM TIME.
017500*
017600     DISPLAY '*********** CRYPTO HIGHEST-RANGE REPORT ************'.
017700     DISPLAY 'CRYHIND STARTED DATE = ' CURRENT-YEAR '-'
017800             CURRENT-MONTH '-' CURRENT-DAY.
017900     DISPLAY '*****************************************************'.
018000*
018100*    INITIAL BEST = -1, SO ANY NON-NEGATIVE NORMALIZED-RANGE
018200*    WINS ON THE FIRST MATCHING SYMBOL (SEE BUSINESS RULES).
018300     MOVE ZERO TO HND-BEST-NORM-RANGE.
018400     SUBTRACT 1 FROM HND-BEST-NORM-RANGE.
018500*
018600     PERFORM B0001-OPEN-FILES          THRU B0001-EX.
018700     PERFORM C0001-READ-CONTROL-CARD   THRU C0001-EX.
018800     PERFORM D0010-PROCESS-ONE-SYMBOL  THRU D0010-EX
018900         UNTIL WS-SYM-EOF.
019000*
019100     IF HND-ANY-MATCH
019200         SET RC-OK TO TRUE
019300         PERFORM J0001-WRITE-REPORT    THRU J0001-EX
019400     ELSE
019500         SET RC-NOT-FOUND TO TRUE                                 0128
019600     END-IF.
019700*
019800     DISPLAY 'ROWS READ    : ' WS-READ-RECORD.
019900     DISPLAY 'ROWS WRITE   : ' WS-WRITE-RECORD.
020000     DISPLAY 'RETURN CODE  : ' WS-RETURN-CODE.
020100*
020200     PERFORM Z0001-CLOSE-FILES         THRU Z0001-EX.
020300*
020400     STOP RUN.
020500*
020600 A0001-MAIN-EX.
020700     EXIT.
020800*------------------------------------------------------------*
020900 B0001-OPEN-FILES.
021000*------------------------------------------------------------*
021100     OPEN INPUT  CTL-FILE.
021200     IF WS-CTL-STATUS NOT = '00'
021300         MOVE 'ERROR OPENING CTLCARD'   TO WS-ERR-MSG
021400         MOVE WS-CTL-STATUS              TO WS-ERR-CDE
021500         MOVE 'B0001-OPEN-FILES'         TO WS-ERR-PROC
021600         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
021700     END-IF.
021800*
021900     OPEN INPUT  SYMBOL-FILE.
022000     IF WS-SYM-STATUS NOT = '00'
022100         MOVE 'ERROR OPENING SYMLIST'   TO WS-ERR-MSG
022200         MOVE WS-SYM-STATUS              TO WS-ERR-CDE
022300         MOVE 'B0001-OPEN-FILES'         TO WS-ERR-PROC
022400         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
022500     END-IF.
022600*
022700     OPEN OUTPUT HIND-FILE.
022800     IF WS-OUT-STATUS NOT = '00'
022900         MOVE 'ERROR OPENING HINDOUT'    TO WS-ERR-MSG
023000         MOVE WS-OUT-STATUS              TO WS-ERR-CDE
023100         MOVE 'B0001-OPEN-FILES'         TO WS-ERR-PROC
023200         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
023300     END-IF.
023400*
023500 B0001-EX.
023600     EXIT.
023700*------------------------------------------------------------*
023800 C0001-READ-CONTROL-CARD.
023900*------------------------------------------------------------*
024000*    REPORT-DATE ARRIVES AS TEXT YYYY-MM-DD, USED AS-IS FOR THE
024100*    ECHOED OUTPUT FIELD AND UNSTRUNG ON THE DASHES FOR THE
024200*    NUMERIC OBS-DATE COMPARISON.
024300     READ CTL-FILE.
024400     IF WS-CTL-STATUS = '00'
024500         MOVE CTL-REPORT-DATE TO WS-REQ-DATE-TEXT
024600         UNSTRING CTL-REPORT-DATE DELIMITED BY WS-DASH
024700             INTO WS-REQ-YYYY-TEXT
024800                  WS-REQ-MM-TEXT
024900                  WS-REQ-DD-TEXT
025000         END-UNSTRING
025100         MOVE WS-REQ-YYYY-TEXT TO WS-REQ-YYYY-N
025200         MOVE WS-REQ-MM-TEXT   TO WS-REQ-MM-N
025300         MOVE WS-REQ-DD-TEXT   TO WS-REQ-DD-N
025400         COMPUTE WS-REQ-DATE =
025500             (WS-REQ-YYYY-N * 10000) +
025600             (WS-REQ-MM-N   *   100) +
025700              WS-REQ-DD-N
025800     ELSE
025900         MOVE 'ERROR READING CTLCARD'  TO WS-ERR-MSG
026000         MOVE WS-CTL-STATUS            TO WS-ERR-CDE
026100         MOVE 'C0001-READ-CONTROL-CARD' TO WS-ERR-PROC
026200         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
026300     END-IF.
026400*
026500 C0001-EX.
026600     EXIT.
026700*------------------------------------------------------------*
026800 D0010-PROCESS-ONE-SYMBOL.
026900*------------------------------------------------------------*
027000*    SCAN SYMLIST (INGESTION STEP 1) AND, FOR EACH SYMBOL, LOAD
027100*    ITS HISTORY FILTERED TO THE REQUESTED DATE (INGESTION STEP
027200*    2), SCORE IT, AND COMPARE AGAINST THE RUNNING BEST.
027300     PERFORM E0001-READ-SYMBOL-FILE THRU E0001-EX.
027400*
027500     IF NOT WS-SYM-EOF
027600         PERFORM F0001-LOAD-PRICE-ENTRIES THRU F0001-EX
027700         IF PRC-ENTRY-COUNT > ZERO
027800             PERFORM H0001-SCORE-SYMBOL THRU H0001-EX
027900             PERFORM I0001-COMPARE-BEST THRU I0001-EX
028000         END-IF
028100     END-IF.
028200*
028300 D0010-EX.
028400     EXIT.
028500*------------------------------------------------------------*
028600 E0001-READ-SYMBOL-FILE.
028700*------------------------------------------------------------*
028800     READ SYMBOL-FILE
028900         AT END
029000             SET WS-SYM-EOF TO TRUE
029100     END-READ.
029200*
029300     IF NOT WS-SYM-EOF
029400         MOVE SYM-FILE-SYMBOL TO WS-CUR-SYMBOL
029500     END-IF.
029600*
029700 E0001-EX.
029800     EXIT.
029900*------------------------------------------------------------*
030000 F0001-LOAD-PRICE-ENTRIES.
030100*------------------------------------------------------------*
030200     STRING 'PRICES/' WS-CUR-SYMBOL DELIMITED BY SPACE            0088
030300            '_VALUES.CSV' DELIMITED BY SIZE
030400            INTO WS-PRICE-DD.
030500*
030600     MOVE ZERO  TO PRC-ENTRY-COUNT.
030700     MOVE 'N'   TO WS-PRC-EOF-SW.
030800     MOVE 'N'   TO WS-HEADER-SKIPPED-SW.
030900*
031000     OPEN INPUT PRICE-FILE.
031100     IF WS-PRC-STATUS NOT = '00'
031200*        NO FILE FOR THIS SYMBOL - CONTRIBUTES NO CANDIDATE.
031300         MOVE 'N' TO WS-PRC-EOF-SW
031400     ELSE
031500         PERFORM G0001-READ-PRICE-ROW THRU G0001-EX
031600             UNTIL WS-PRC-EOF
031700                OR PRC-ENTRY-COUNT = PRC-MAX-ENTRIES
031800         CLOSE PRICE-FILE
031900     END-IF.
032000*
032100 F0001-EX.
032200     EXIT.
032300*------------------------------------------------------------*
032400 G0001-READ-PRICE-ROW.
032500*------------------------------------------------------------*
032600     READ PRICE-FILE
032700         AT END
032800             SET WS-PRC-EOF TO TRUE
032900     END-READ.
033000*
033100     IF NOT WS-PRC-EOF
033200         ADD 1 TO WS-READ-RECORD
033300         IF NOT WS-HEADER-SKIPPED
033400             SET WS-HEADER-SKIPPED TO TRUE
033500         ELSE
033600             UNSTRING PRC-INPUT-LINE DELIMITED BY WS-COMMA
033700                 INTO WS-TS-TEXT
033800                      WS-SYM-TEXT
033900                      WS-PRICE-TEXT
034000             END-UNSTRING
034100             MOVE WS-TS-TEXT TO PRC-TIMESTAMP
034200             UNSTRING WS-PRICE-TEXT DELIMITED BY '.'
034300                 INTO WS-PRICE-WHOLE
034400                      WS-PRICE-FRAC  COUNT IN WS-PRICE-FRAC-LEN
034500             END-UNSTRING
034600             MOVE WS-PRICE-WHOLE TO WS-PRICE-WHOLE-N
034700             PERFORM G0002-SCALE-PRICE-FRACTION
034800             COMPUTE PRC-PRICE ROUNDED =
034900                 WS-PRICE-WHOLE-N + (WS-PRICE-FRAC-N / 10000)
035000             PERFORM G0005-DERIVE-DATE-FIELDS
035100             IF PRC-OBS-DATE = WS-REQ-DATE
035200                 ADD 1 TO PRC-ENTRY-COUNT
035300                 SET PRC-ENTRY-IDX TO PRC-ENTRY-COUNT
035400                 MOVE PRC-TIMESTAMP TO PRC-TE-TIMESTAMP
035500                                        (PRC-ENTRY-IDX)
035600                 MOVE WS-CUR-SYMBOL TO PRC-TE-SYMBOL
035700                                        (PRC-ENTRY-IDX)
035800                 MOVE PRC-PRICE     TO PRC-TE-PRICE
035900                                        (PRC-ENTRY-IDX)
036000             END-IF
036100         END-IF
036200     END-IF.
036300*
036400 G0001-EX.
036500     EXIT.
036600*------------------------------------------------------------*
036700 G0002-SCALE-PRICE-FRACTION.
036800*------------------------------------------------------------*
036900*    UNSTRING LEAVES THE FRACTION DIGITS LEFT-JUSTIFIED IN
037000*    WS-PRICE-FRAC (E.G. '45' FOR 43123.45) - A STRAIGHT NUMERIC
037100*    MOVE INTO A PIC 9(04) WOULD RIGHT-JUSTIFY AND ZERO-FILL ON
037200*    THE LEFT, TURNING .45 INTO .0045 INSTEAD OF .4500.  PAD THE
037300*    CAPTURED DIGITS OUT TO 4 PLACES ON THE RIGHT FIRST, USING
037400*    THE ACTUAL DIGIT COUNT FROM THE UNSTRING COUNT IN CLAUSE.    0162
037500     MOVE '0000' TO WS-PRICE-FRAC-PAD.
037600     IF WS-PRICE-FRAC-LEN > 4
037700         MOVE WS-PRICE-FRAC (1:4) TO WS-PRICE-FRAC-PAD
037800     ELSE
037900         IF WS-PRICE-FRAC-LEN > ZERO
038000             MOVE WS-PRICE-FRAC (1:WS-PRICE-FRAC-LEN)
038100                 TO WS-PRICE-FRAC-PAD (1:WS-PRICE-FRAC-LEN)
038200         END-IF
038300     END-IF.
038400     MOVE WS-PRICE-FRAC-PAD TO WS-PRICE-FRAC-N.
038500*------------------------------------------------------------*
038600 G0005-DERIVE-DATE-FIELDS.
038700*------------------------------------------------------------*
038800*    TIMESTAMP IS EPOCH MILLISECONDS.  SPLIT INTO A DAY COUNT
038900*    AND CONVERT THE DAY COUNT TO Y/M/D FOR THE OBS-DATE MATCH
039000*    (TIME-OF-DAY IS NOT NEEDED BY THIS REPORT).
039100     DIVIDE PRC-TIMESTAMP BY 1000 GIVING WS-EPOCH-SECONDS.
039200     DIVIDE WS-EPOCH-SECONDS BY 86400 GIVING WS-EPOCH-DAYS.
039300*
039400     PERFORM P0200-EPOCH-DAYS-TO-YMD.
039500*
039600     MOVE WS-CALC-YEAR  TO PRC-OBS-YYYY.
039700     MOVE WS-CALC-MONTH TO PRC-OBS-MM.
039800     MOVE WS-CALC-DAY   TO PRC-OBS-DD.
039900*
040000*------------------------------------------------------------*
040100 P0100-LEAP-YEAR-CHECK.
040200*------------------------------------------------------------*
040300     DIVIDE WS-CALC-YEAR BY 4   GIVING WS-DIVQUOT REMAINDER WS-REM4.
040400     DIVIDE WS-CALC-YEAR BY 100 GIVING WS-DIVQUOT REMAINDER
040500         WS-REM100.
040600     DIVIDE WS-CALC-YEAR BY 400 GIVING WS-DIVQUOT REMAINDER
040700         WS-REM400.
040800*
040900     IF WS-REM4 = 0 AND (WS-REM100 NOT = 0 OR WS-REM400 = 0)
041000         SET YEAR-IS-LEAP TO TRUE
041100     ELSE
041200         MOVE 'N' TO YEAR-IS-LEAP-SW
041300     END-IF.
041400*
041500     IF YEAR-IS-LEAP
041600         MOVE 366 TO WS-DAYS-IN-YEAR
041700     ELSE
041800         MOVE 365 TO WS-DAYS-IN-YEAR
041900     END-IF.
042000*
042100*------------------------------------------------------------*
042200 P0200-EPOCH-DAYS-TO-YMD.
042300*------------------------------------------------------------*
042400*    REVERSE-CONVERT A 0-BASED EPOCH DAY COUNT (DAYS SINCE
042500*    1970-01-01) TO A CALENDAR YEAR/MONTH/DAY BY WALKING
042600*    YEARS AND THEN MONTHS, BORROWING FROM WS-REMAIN-DAYS.
042700     MOVE 1970            TO WS-CALC-YEAR.
042800     MOVE WS-EPOCH-DAYS   TO WS-REMAIN-DAYS.
042900*
043000     PERFORM P0100-LEAP-YEAR-CHECK.
043100     PERFORM P0205-YEAR-WALK
043200         UNTIL WS-REMAIN-DAYS < WS-DAYS-IN-YEAR.
043300*
043400     MOVE 1 TO WS-CALC-MONTH.
043500     PERFORM P0210-MONTH-LENGTH.
043600     PERFORM P0215-MONTH-WALK
043700         UNTIL WS-REMAIN-DAYS < WS-DAYS-IN-MONTH.
043800*
043900     COMPUTE WS-CALC-DAY = WS-REMAIN-DAYS + 1.
044000*
044100*------------------------------------------------------------*
044200 P0205-YEAR-WALK.
044300*------------------------------------------------------------*
044400     SUBTRACT WS-DAYS-IN-YEAR FROM WS-REMAIN-DAYS.
044500     ADD 1 TO WS-CALC-YEAR.
044600     PERFORM P0100-LEAP-YEAR-CHECK.
044700*
044800*------------------------------------------------------------*
044900 P0210-MONTH-LENGTH.
045000*------------------------------------------------------------*
045100     MOVE WS-DIM-MONTH (WS-CALC-MONTH) TO WS-DAYS-IN-MONTH.
045200     IF WS-CALC-MONTH = 2 AND YEAR-IS-LEAP
045300         ADD 1 TO WS-DAYS-IN-MONTH
045400     END-IF.
045500*
045600*------------------------------------------------------------*
045700 P0215-MONTH-WALK.
045800*------------------------------------------------------------*
045900     SUBTRACT WS-DAYS-IN-MONTH FROM WS-REMAIN-DAYS.
046000     ADD 1 TO WS-CALC-MONTH.
046100     PERFORM P0210-MONTH-LENGTH.
046200*
046300*------------------------------------------------------------*
046400 H0001-SCORE-SYMBOL.
046500*------------------------------------------------------------*
046600*    MIN/MAX OVER THIS SYMBOL'S DATE-FILTERED ENTRIES, THEN THE
046700*    NORMALIZED-RANGE FORMULA (ZERO-GUARDED).
046800     MOVE 'Y' TO WS-SYM-FIRST-ROW-SW.
046900*
047000     PERFORM H0010-SCAN-ONE-ENTRY
047100         VARYING PRC-ENTRY-IDX FROM 1 BY 1
047200           UNTIL PRC-ENTRY-IDX > PRC-ENTRY-COUNT.
047300*
047400     IF WS-SYM-MIN-PRICE > ZERO
047500         COMPUTE WS-NORM-RANGE ROUNDED =
047600             (WS-SYM-MAX-PRICE - WS-SYM-MIN-PRICE) / WS-SYM-MIN-PRICE
047700     ELSE
047800         MOVE ZERO TO WS-NORM-RANGE
047900     END-IF.
048000*
048100 H0001-EX.
048200     EXIT.
048300*------------------------------------------------------------*
048400 H0010-SCAN-ONE-ENTRY.
048500*------------------------------------------------------------*
048600     IF WS-SYM-FIRST-ROW
048700         MOVE PRC-TE-PRICE (PRC-ENTRY-IDX) TO WS-SYM-MIN-PRICE
048800         MOVE PRC-TE-PRICE (PRC-ENTRY-IDX) TO WS-SYM-MAX-PRICE
048900         MOVE 'N' TO WS-SYM-FIRST-ROW-SW
049000     ELSE
049100         IF PRC-TE-PRICE (PRC-ENTRY-IDX) < WS-SYM-MIN-PRICE
049200             MOVE PRC-TE-PRICE (PRC-ENTRY-IDX) TO WS-SYM-MIN-PRICE
049300         END-IF
049400         IF PRC-TE-PRICE (PRC-ENTRY-IDX) > WS-SYM-MAX-PRICE
049500             MOVE PRC-TE-PRICE (PRC-ENTRY-IDX) TO WS-SYM-MAX-PRICE
049600         END-IF
049700     END-IF.
049800*
049900 H0010-EX.
050000     EXIT.
050100*------------------------------------------------------------*
050200 I0001-COMPARE-BEST.
050300*------------------------------------------------------------*
050400*    RUNNING CONTROL BREAK ACROSS SYMBOLS - REPLACE THE BEST SO
050500*    FAR WHENEVER THIS SYMBOL'S NORMALIZED-RANGE EXCEEDS IT.
050600     IF WS-NORM-RANGE > HND-BEST-NORM-RANGE
050700         MOVE WS-CUR-SYMBOL TO HND-BEST-SYMBOL
050800         MOVE WS-NORM-RANGE TO HND-BEST-NORM-RANGE
050900         SET HND-ANY-MATCH TO TRUE
051000     END-IF.
051100*
051200 I0001-EX.
051300     EXIT.
051400*------------------------------------------------------------*
051500 J0001-WRITE-REPORT.
051600*------------------------------------------------------------*
051700     MOVE HND-BEST-SYMBOL     TO HND-O-SYMBOL.
051800     MOVE HND-BEST-NORM-RANGE TO HND-O-NORM-RANGE.
051900     MOVE WS-REQ-DATE-TEXT    TO HND-O-REPORT-DATE.
052000*
052100     WRITE HND-OUT-REC.
052200     IF WS-OUT-STATUS = '00'
052300         ADD 1 TO WS-WRITE-RECORD
052400     ELSE
052500         MOVE 'ERROR WRITING HINDOUT'     TO WS-ERR-MSG
052600         MOVE WS-OUT-STATUS                TO WS-ERR-CDE
052700         MOVE 'J0001-WRITE-REPORT'         TO WS-ERR-PROC
052800         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
052900     END-IF.
053000*
053100 J0001-EX.
053200     EXIT.
053300*------------------------------------------------------------*
053400 Y0001-ERR-HANDLING.
053500*------------------------------------------------------------*
053600     DISPLAY '********************************'.
053700     DISPLAY '  ERROR HANDLING REPORT '.
053800     DISPLAY '********************************'.
053900     DISPLAY '  ' WS-ERR-MSG.
054000     DISPLAY '  ' WS-ERR-CDE.
054100     DISPLAY '  ' WS-ERR-PROC.
054200     DISPLAY '********************************'.
054300*
054400     PERFORM Z0001-CLOSE-FILES THRU Z0001-EX.
054500     STOP RUN.
054600*
054700 Y0001-EXIT.
054800     EXIT.
054900*------------------------------------------------------------*
055000 Z0001-CLOSE-FILES.
055100*------------------------------------------------------------*
055200     CLOSE CTL-FILE.
055300     CLOSE SYMBOL-FILE.
055400     CLOSE HIND-FILE.
055500*
055600 Z0001-EX.
055700     EXIT.
