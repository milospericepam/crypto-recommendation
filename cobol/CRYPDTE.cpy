000100******************************************************************
000200*                        C R Y P D T E                          *
000300******************************************************************
000400*    COPYBOOK    : CRYPDTE                                      *
000500*    DESCRIPTION : WORKING FIELDS FOR THE EPOCH-MILLISECOND TO   *
000600*                  CALENDAR-DATE CONVERSION USED TO DERIVE       *
000700*                  OBS-DATE/OBS-DATETIME ON LOAD, AND FOR THE    *
000800*                  CALENDAR "BACK UP N DAYS" ROUTINE USED BY     *
000900*                  CRYSTATP'S TRAILING-PERIOD CUTOFF.           *
001000*                  DAYS-IN-MONTH-TABLE IS LOADED VIA REDEFINES   *
001100*                  OF LITERAL VALUES RATHER THAN A RUNTIME MOVE. *
001200******************************************************************
001300*    AUTHOR      : S PRAJAPATI                                  *
001400*    DATE-WRITTEN: 14-03-1989                                   *
001500******************************************************************
001600*    CHANGE LOG                                                 *
001700*    ----------                                                 *
001800*    14-03-1989  SRP  ORIGINAL COPYBOOK                         *
001900*    19-08-1994  DLW  ADDED DAYS-IN-MONTH-TABLE REDEFINES        *
002000******************************************************************
002100 01  WS-DIM-VALUES.
002200     05  FILLER                 PIC 9(02) VALUE 31.
002300     05  FILLER                 PIC 9(02) VALUE 28.
002400     05  FILLER                 PIC 9(02) VALUE 31.
002500     05  FILLER                 PIC 9(02) VALUE 30.
002600     05  FILLER                 PIC 9(02) VALUE 31.
002700     05  FILLER                 PIC 9(02) VALUE 30.
002800     05  FILLER                 PIC 9(02) VALUE 31.
002900     05  FILLER                 PIC 9(02) VALUE 31.
003000     05  FILLER                 PIC 9(02) VALUE 30.
003100     05  FILLER                 PIC 9(02) VALUE 31.
003200     05  FILLER                 PIC 9(02) VALUE 30.
003300     05  FILLER                 PIC 9(02) VALUE 31.
003400 01  WS-DIM-TABLE REDEFINES WS-DIM-VALUES.
003500     05  WS-DIM-MONTH   PIC 9(02) OCCURS 12 TIMES.
003600*
003700 01  WS-DATE-CALC-FIELDS.
003800     05  WS-CALC-YEAR           PIC 9(04) COMP.
003900     05  WS-CALC-MONTH          PIC 9(02) COMP.
004000     05  WS-CALC-DAY            PIC 9(02) COMP.
004100     05  WS-REMAIN-DAYS         PIC 9(08) COMP.
004200     05  WS-DAYS-IN-YEAR        PIC 9(03) COMP.
004300     05  WS-DAYS-IN-MONTH       PIC 9(02) COMP.
004400     05  WS-REM4                PIC 9(02) COMP.
004500     05  WS-REM100              PIC 9(02) COMP.
004600     05  WS-REM400              PIC 9(03) COMP.
004700     05  WS-DIVQUOT             PIC 9(08) COMP.
004800     05  YEAR-IS-LEAP-SW        PIC X     VALUE 'N'.
004900         88  YEAR-IS-LEAP               VALUE 'Y'.
005000     05  WS-EPOCH-SECONDS       PIC 9(11) COMP.
005100     05  WS-EPOCH-DAYS          PIC 9(08) COMP.
005200     05  WS-SEC-OF-DAY          PIC 9(05) COMP.
005300     05  WS-CALC-HH             PIC 9(02) COMP.
005400     05  WS-CALC-MI             PIC 9(02) COMP.
005500     05  WS-CALC-SS             PIC 9(02) COMP.
005600     05  FILLER                 PIC X(05).
