000100******************************************************************
000200*                        C R Y P T A B                          *
000300******************************************************************
000400*    COPYBOOK    : CRYPTAB                                      *
000500*    DESCRIPTION : WORKING TABLES FOR THE CRYPTO ANALYTICS SUITE*
000600*                  - PRC-ENTRY-TABLE HOLDS ONE SYMBOL'S LOADED   *
000700*                    PRICE ROWS (INGESTION STEP 2).             *
000800*                  - SYM-SYMBOL-TABLE HOLDS THE MASTER LIST OF  *
000900*                    AVAILABLE SYMBOLS (INGESTION STEP 1).      *
001000******************************************************************
001100*    AUTHOR      : S PRAJAPATI                                  *
001200*    DATE-WRITTEN: 14-03-1989                                   *
001300******************************************************************
001400*    CHANGE LOG                                                 *
001500*    ----------                                                 *
001600*    14-03-1989  SRP  ORIGINAL COPYBOOK                         *
001700*    02-11-1991  SRP  WIDENED SYMBOL TABLE TO 200 ENTRIES        *
001800*    19-08-1994  DLW  WIDENED PRICE TABLE TO 2000 ROWS           *
001900******************************************************************
002000 01  PRC-ENTRY-TABLE.
002100     05  PRC-ENTRY-GROUP OCCURS 2000 TIMES
002200                         INDEXED BY PRC-ENTRY-IDX.
002300         10  PRC-TE-TIMESTAMP       PIC 9(13).
002400         10  PRC-TE-SYMBOL          PIC X(10).
002500         10  PRC-TE-PRICE           PIC S9(9)V9(4).
002600         10  PRC-TE-OBS-DATE        PIC 9(8).
002700         10  PRC-TE-OBS-DATETIME    PIC 9(14).
002800     05  FILLER                     PIC X(05).
002900*
003000 01  SYM-SYMBOL-TABLE.
003100     05  SYM-SYMBOL-GROUP OCCURS 200 TIMES                        0061
003200                          INDEXED BY SYM-SYMBOL-IDX.
003300         10  SYM-SYMBOL-CODE        PIC X(10).
003400     05  FILLER                     PIC X(05).
003500*
003600 01  PRC-TABLE-COUNTERS.
003700     05  PRC-ENTRY-COUNT            PIC S9(4) COMP VALUE ZERO.
003800     05  PRC-MAX-ENTRIES            PIC S9(4) COMP VALUE +2000.
003900     05  PRC-ENTRY-SUB              PIC S9(4) COMP VALUE ZERO.
004000     05  SYM-SYMBOL-COUNT           PIC S9(4) COMP VALUE ZERO.
004100     05  SYM-MAX-SYMBOLS            PIC S9(4) COMP VALUE +200.
004200     05  SYM-SYMBOL-SUB             PIC S9(4) COMP VALUE ZERO.
004300     05  FILLER                     PIC X(05).
