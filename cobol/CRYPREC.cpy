000100******************************************************************
000200*                        C R Y P R E C                          *
000300******************************************************************
000400*    COPYBOOK    : CRYPREC                                      *
000500*    DESCRIPTION : ONE PRICE OBSERVATION ROW FROM A SYMBOL'S    *
000600*                  <SYMBOL>_VALUES.CSV PRICE HISTORY FILE, PLUS *
000700*                  THE DATE/TIME FIELDS DERIVED FROM IT ON LOAD.*
000800******************************************************************
000900*    AUTHOR      : S PRAJAPATI                                  *
001000*    DATE-WRITTEN: 14-03-1989                                   *
001100******************************************************************
001200*    CHANGE LOG                                                 *
001300*    ----------                                                 *
001400*    14-03-1989  SRP  ORIGINAL COPYBOOK                         *
001500*    02-11-1991  SRP  ADDED OBS-DATE/OBS-DATETIME DERIVED FIELDS*
001600*    19-08-1994  DLW  ADDED REDEFINES FOR DATE/PRICE DISPLAY    *
001700*    06-01-1999  RMK  Y2K - OBS-DATE WIDENED TO 4-DIGIT YEAR    *
001800******************************************************************
001900 01  PRC-PRICE-ENTRY.
002000*        TIMESTAMP - UNIX EPOCH MILLISECONDS OF THE OBSERVATION
002100     05  PRC-TIMESTAMP          PIC 9(13).
002200*        TICKER SYMBOL, E.G. BTC, ETH
002300     05  PRC-SYMBOL             PIC X(10).
002400*        OBSERVED PRICE, 4 DECIMAL PLACES
002500     05  PRC-PRICE              PIC S9(9)V9(4).
002600     05  PRC-PRICE-X REDEFINES PRC-PRICE
002700                                PIC X(13).
002800*        CALENDAR DATE OF THE OBSERVATION, YYYYMMDD
002900     05  PRC-OBS-DATE           PIC 9(8).
003000     05  PRC-OBS-DATE-R REDEFINES PRC-OBS-DATE.
003100         10  PRC-OBS-YYYY       PIC 9(4).
003200         10  PRC-OBS-MM         PIC 9(2).
003300         10  PRC-OBS-DD         PIC 9(2).
003400*        FULL DATE+TIME OF THE OBSERVATION, YYYYMMDDHHMMSS
003500     05  PRC-OBS-DATETIME       PIC 9(14).
003600     05  PRC-OBS-DATETIME-R REDEFINES PRC-OBS-DATETIME.
003700         10  PRC-DT-DATE        PIC 9(8).
003800         10  PRC-DT-TIME        PIC 9(6).
003900     05  FILLER                 PIC X(05).
