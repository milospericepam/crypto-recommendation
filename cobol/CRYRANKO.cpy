000100******************************************************************
000200*                        C R Y R A N K O                        *
000300******************************************************************
000400*    COPYBOOK    : CRYRANKO                                     *
000500*    DESCRIPTION : PER-SYMBOL NORMALIZED-RANGE RESULT TABLE      *
000600*                  BUILT BY CRYRANK BEFORE THE DESCENDING SORT  *
000700*                  PASS AND THE FINAL WRITE TO RANKOUT.         *
000800******************************************************************
000900*    AUTHOR      : S PRAJAPATI                                  *
001000*    DATE-WRITTEN: 14-03-1989                                   *
001100******************************************************************
001200*    CHANGE LOG                                                 *
001300*    ----------                                                 *
001400*    14-03-1989  SRP  ORIGINAL COPYBOOK                         *
001500******************************************************************
001600 01  RNK-RESULT-TABLE.
001700     05  RNK-RESULT-GROUP OCCURS 200 TIMES                        0052
001800                          INDEXED BY RNK-RESULT-IDX.
001900         10  RNK-RT-SYMBOL          PIC X(10).
002000         10  RNK-RT-MIN-PRICE       PIC S9(9)V9(4).
002100         10  RNK-RT-MAX-PRICE       PIC S9(9)V9(4).
002200         10  RNK-RT-NORM-RANGE      PIC S9(5)V9(8).
002300     05  FILLER                     PIC X(05).
002400*
002500 01  RNK-RESULT-COUNTERS.
002600     05  RNK-RESULT-COUNT           PIC S9(4) COMP VALUE ZERO.
002700     05  RNK-RESULT-SUB             PIC S9(4) COMP VALUE ZERO.
002800     05  RNK-SORT-SUB               PIC S9(4) COMP VALUE ZERO.
002900     05  RNK-SWAP-DONE-SW           PIC X     VALUE 'N'.
003000         88  RNK-SWAP-DONE                    VALUE 'Y'.
003100     05  FILLER                     PIC X(05).
003200*
003300 01  RNK-HOLD-ROW.
003400     05  RNK-HOLD-SYMBOL            PIC X(10).
003500     05  RNK-HOLD-MIN-PRICE         PIC S9(9)V9(4).
003600     05  RNK-HOLD-MAX-PRICE         PIC S9(9)V9(4).
003700     05  RNK-HOLD-NORM-RANGE        PIC S9(5)V9(8).
003800     05  FILLER                     PIC X(05).
