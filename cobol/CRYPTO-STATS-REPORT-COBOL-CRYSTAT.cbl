000100******************************************************************
000200* Author      : SANDEEP R PRAJAPATI                             *
000300* Date        : 14-03-1989                                      *
000400* Purpose     : FULL-HISTORY OLDEST/NEWEST/MIN/MAX PRICE STATS  *
000500*             : FOR ONE REQUESTED CRYPTO SYMBOL (REPORT 2 OF    *
000600*             : THE CRYPTO ANALYTICS SUITE).                   *
000700* Tectonics   : COBC                                            *
000800******************************************************************
000900* CHANGE LOG                                                     *
001000* ----------                                                     *
001100* 14-03-1989  SRP  0000  ORIGINAL PROGRAM                        *
001200* 02-11-1991  SRP  0041  ADDED SYMLIST VALIDATION (RC 04)        *
001300* 19-08-1994  DLW  0077  ADDED CTLCARD - SYMBOL NO LONGER A       *
001400*                        COMPILE-TIME LITERAL                    *
001500* 06-01-1999  RMK  0103  Y2K - ACCEPT FROM DATE YYYYMMDD, 4-DIGIT *
001600*                        YEAR THROUGHOUT                         *
001700* 30-09-2004  CQH  0118  IS-MISSING CONDITION (RC 08) WHEN THE    *
001800*                        SYMBOL'S PRICE FILE YIELDS NO ROWS       *
001900* 11-05-2011  PJT  0136  MINOR - DROPPED UNUSED WS-TEMP FIELD     *
002000* 04-03-2014  MKT  0149  FIXED PRICE FRACTION SCALING - UNSTRING   *
002100*                        LEFT-JUSTIFIES THE DECIMAL DIGITS BUT A   *
002200*                        PLAIN NUMERIC MOVE RIGHT-JUSTIFIED THEM,  *
002300*                        TURNING .45 INTO .0045 INSTEAD OF .4500   *
002400******************************************************************
002500*-----------------------*
002600 IDENTIFICATION DIVISION.
002700*-----------------------*
002800 PROGRAM-ID.    CRYSTAT.
002900 AUTHOR.        SANDEEP.
003000 INSTALLATION.  CRYPTO ANALYTICS UNIT.
003100 DATE-WRITTEN.  14-03-1989.
003200 DATE-COMPILED.
003300 SECURITY.      UNCLASSIFIED.
003400*-----------------------*
003500 ENVIRONMENT DIVISION.
003600*-----------------------*
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000*
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300*
004400     SELECT CTL-FILE ASSIGN TO CTLCARD                            0077
004500         ACCESS IS SEQUENTIAL
004600         FILE STATUS  IS  WS-CTL-STATUS.
004700*
004800     SELECT SYMBOL-FILE ASSIGN TO SYMLIST
004900         ACCESS IS SEQUENTIAL
005000         FILE STATUS  IS  WS-SYM-STATUS.
005100*
005200     SELECT PRICE-FILE ASSIGN TO WS-PRICE-DD
005300         ACCESS IS SEQUENTIAL
005400         FILE STATUS  IS  WS-PRC-STATUS.
005500*
005600     SELECT STAT-FILE ASSIGN TO STATOUT
005700         ACCESS IS SEQUENTIAL
005800         FILE STATUS  IS  WS-OUT-STATUS.
005900*
006000*-----------------------*
006100 DATA DIVISION.
006200*-----------------------*
006300 FILE SECTION.
006400*
006500 FD  CTL-FILE RECORDING MODE F.
006600 01  CTL-RECORD.
006700     05  CTL-REQ-SYMBOL          PIC X(10).
006800     05  FILLER                  PIC X(70).
006900*
007000 FD  SYMBOL-FILE RECORDING MODE F.
007100 01  SYM-RECORD.
007200     05  SYM-FILE-SYMBOL         PIC X(10).
007300     05  FILLER                  PIC X(70).
007400*
007500 FD  PRICE-FILE RECORDING MODE V.
007600 01  PRC-INPUT-LINE              PIC X(80).
007700*
007800 FD  STAT-FILE RECORDING MODE F.
007900 01  STA-OUT-REC.
008000     05  STA-O-RETURN-CODE       PIC X(02).
008100     05  FILLER                  PIC X(02).
008200     05  STA-O-SYMBOL            PIC X(10).
008300     05  FILLER                  PIC X(02).
008400     05  STA-O-OLDEST            PIC -9(9).9(4).
008500     05  FILLER                  PIC X(02).
008600     05  STA-O-NEWEST            PIC -9(9).9(4).
008700     05  FILLER                  PIC X(02).
008800     05  STA-O-MIN               PIC -9(9).9(4).
008900     05  FILLER                  PIC X(02).
009000     05  STA-O-MAX               PIC -9(9).9(4).
009100     05  FILLER                  PIC X(21).
009200*
009300*-----------------------*
009400 WORKING-STORAGE SECTION.
009500*-----------------------*
009600 01  SYSTEM-DATE-AND-TIME.
009700     05  CURRENT-DATE.
009800         10  CURRENT-YEAR           PIC 9(04).                    0103
009900         10  CURRENT-MONTH          PIC 9(02).
010000         10  CURRENT-DAY            PIC 9(02).
010100     05  CURRENT-TIME.
010200         10  CURRENT-HOUR           PIC 9(02).
010300         10  CURRENT-MINUTE         PIC 9(02).
010400         10  CURRENT-SECOND         PIC 9(02).
010500         10  CURRENT-HNDSEC         PIC 9(02).
010600*
010700 01  WS-FIELDS.
010800     05  WS-CTL-STATUS              PIC X(02) VALUE SPACES.
010900     05  WS-SYM-STATUS              PIC X(02) VALUE SPACES.
011000     05  WS-PRC-STATUS              PIC X(02) VALUE SPACES.
011100     05  WS-OUT-STATUS              PIC X(02) VALUE SPACES.
011200     05  WS-COMMA                   PIC X(01) VALUE ','.
011300*
011400 01  SWITCHES.
011500     05  WS-SYM-EOF-SW              PIC X VALUE 'N'.
011600         88  WS-SYM-EOF                    VALUE 'Y'.
011700     05  WS-PRC-EOF-SW              PIC X VALUE 'N'.
011800         88  WS-PRC-EOF                    VALUE 'Y'.
011900     05  WS-SYM-FOUND-SW            PIC X VALUE 'N'.
012000         88  WS-SYM-FOUND                  VALUE 'Y'.
012100     05  WS-HEADER-SKIPPED-SW       PIC X VALUE 'N'.
012200         88  WS-HEADER-SKIPPED             VALUE 'Y'.
012300*
012400 01  WS-REQ-SYMBOL                  PIC X(10).
012500 01  WS-PRICE-DD                    PIC X(30).
012600*
012700 01  WS-READ-RECORD                 PIC 9(05) COMP VALUE ZERO.
012800 01  WS-WRITE-RECORD                PIC 9(05) COMP VALUE ZERO.
012900*
013000*    CSV-COLUMN STAGING FIELDS FOR THE UNSTRING OF ONE PRICE ROW
013100 01  WS-CSV-FIELDS.
013200     05  WS-TS-TEXT                 PIC X(13).
013300     05  WS-SYM-TEXT                PIC X(10).
013400     05  WS-PRICE-TEXT              PIC X(15).
013500     05  WS-PRICE-WHOLE             PIC X(10).
013600     05  WS-PRICE-FRAC              PIC X(06).
013700     05  WS-PRICE-FRAC-LEN          PIC 9(02) COMP.            0149
013800     05  WS-PRICE-FRAC-PAD          PIC X(04).                 0149
013900     05  WS-PRICE-WHOLE-N           PIC 9(09).
014000     05  WS-PRICE-FRAC-N            PIC 9(04).
014100*
014200 01  WS-ERR-MSG                     PIC X(40).
014300 01  WS-ERR-CDE                     PIC X(02).
014400 01  WS-ERR-PROC                    PIC X(20).
014500*
014600*    COPYBOOK - PRICE-ENTRY RECORD LAYOUT AND REDEFINES
014700     COPY CRYPREC.
014800*    COPYBOOK - PRICE/SYMBOL WORKING TABLES
014900     COPY CRYPTAB.
015000*    COPYBOOK - STATS ACCUMULATORS AND RETURN CODE 88-LEVELS
015100     COPY CRYSTATO.
015200*    COPYBOOK - EPOCH-TO-CALENDAR CONVERSION WORKING FIELDS
015300     COPY CRYPDTE.
015400*
015500*-----------------------*
015600 PROCEDURE DIVISION.
015700*-----------------------*
015800 A0001-MAIN.
015900*
016000     ACCEPT CURRENT-DATE FROM DATE YYYYMMDD.                      0103
016100     ACCEPT CURRENT-TIME FROM TIME.
016200*
016300     DISPLAY '*********** CRYPTO STATS REPORT *******************'.
016400     DISPLAY 'CRYSTAT STARTED DATE = ' CURRENT-YEAR '-'
016500             CURRENT-MONTH '-' CURRENT-DAY.
016600     DISPLAY '*****************************************************'.
016700*
016800     PERFORM B0001-OPEN-FILES    THRU B0001-EX.
016900     PERFORM C0001-READ-CONTROL-CARD THRU C0001-EX.
017000     PERFORM D0001-VALIDATE-SYMBOL   THRU D0001-EX.
017100*
017200     IF RC-OK
017300         PERFORM F0001-LOAD-PRICE-ENTRIES THRU F0001-EX
017400         IF PRC-ENTRY-COUNT = ZERO
017500             SET RC-IS-MISSING TO TRUE                            0118
017600         ELSE
017700             PERFORM H0001-COMPUTE-STATS  THRU H0001-EX
017800         END-IF
017900     END-IF.
018000*
018100     PERFORM I0001-WRITE-REPORT      THRU I0001-EX.
018200*
018300     DISPLAY 'ROWS READ  : ' WS-READ-RECORD.
018400     DISPLAY 'ROWS WRITE : ' WS-WRITE-RECORD.
018500     DISPLAY 'RETURN CODE: ' WS-RETURN-CODE.
018600*
018700     PERFORM Z0001-CLOSE-FILES       THRU Z0001-EX.
018800*
018900     STOP RUN.
019000*
019100 A0001-MAIN-EX.
019200     EXIT.
019300*------------------------------------------------------------*
019400 B0001-OPEN-FILES.
019500*------------------------------------------------------------*
019600     OPEN INPUT  CTL-FILE.
019700     IF WS-CTL-STATUS NOT = '00'
019800         MOVE 'ERROR OPENING CTLCARD'   TO WS-ERR-MSG
019900         MOVE WS-CTL-STATUS             TO WS-ERR-CDE
020000         MOVE 'B0001-OPEN-FILES'        TO WS-ERR-PROC
020100         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
020200     END-IF.
020300*
020400     OPEN INPUT  SYMBOL-FILE.
020500     IF WS-SYM-STATUS NOT = '00'
020600         MOVE 'ERROR OPENING SYMLIST'   TO WS-ERR-MSG
020700         MOVE WS-SYM-STATUS             TO WS-ERR-CDE
020800         MOVE 'B0001-OPEN-FILES'        TO WS-ERR-PROC
020900         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
021000     END-IF.
021100*
021200     OPEN OUTPUT STAT-FILE.
021300     IF WS-OUT-STATUS NOT = '00'
021400         MOVE 'ERROR OPENING STATOUT'   TO WS-ERR-MSG
021500         MOVE WS-OUT-STATUS             TO WS-ERR-CDE
021600         MOVE 'B0001-OPEN-FILES'        TO WS-ERR-PROC
021700         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
021800     END-IF.
021900*
022000 B0001-EX.
022100     EXIT.
022200*------------------------------------------------------------*
022300 C0001-READ-CONTROL-CARD.
022400*------------------------------------------------------------*
022500     READ CTL-FILE.
022600     IF WS-CTL-STATUS = '00'
022700         MOVE CTL-REQ-SYMBOL TO WS-REQ-SYMBOL
022800         INSPECT WS-REQ-SYMBOL CONVERTING
022900             'abcdefghijklmnopqrstuvwxyz' TO
023000             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
023100     ELSE
023200         MOVE 'ERROR READING CTLCARD'  TO WS-ERR-MSG
023300         MOVE WS-CTL-STATUS            TO WS-ERR-CDE
023400         MOVE 'C0001-READ-CONTROL-CARD' TO WS-ERR-PROC
023500         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
023600     END-IF.
023700*
023800 C0001-EX.
023900     EXIT.
024000*------------------------------------------------------------*
024100 D0001-VALIDATE-SYMBOL.
024200*------------------------------------------------------------*
024300*    SCAN SYMLIST (INGESTION STEP 1) FOR THE REQUESTED SYMBOL.
024400     PERFORM E0001-READ-SYMBOL-FILE THRU E0001-EX
024500         UNTIL WS-SYM-EOF OR WS-SYM-FOUND.
024600*
024700     IF WS-SYM-FOUND
024800         SET RC-OK TO TRUE
024900     ELSE
025000         SET RC-NOT-FOUND TO TRUE                                 0041
025100     END-IF.
025200*
025300 D0001-EX.
025400     EXIT.
025500*------------------------------------------------------------*
025600 E0001-READ-SYMBOL-FILE.
025700*------------------------------------------------------------*
025800     READ SYMBOL-FILE
025900         AT END
026000             SET WS-SYM-EOF TO TRUE
026100     END-READ.
026200*
026300     IF NOT WS-SYM-EOF
026400         IF SYM-FILE-SYMBOL = WS-REQ-SYMBOL
026500             SET WS-SYM-FOUND TO TRUE
026600         END-IF
026700     END-IF.
026800*
026900 E0001-EX.
027000     EXIT.
027100*------------------------------------------------------------*
027200 F0001-LOAD-PRICE-ENTRIES.
027300*------------------------------------------------------------*
027400*    BUILD THE DYNAMIC PRICE-FILE NAME FROM THE SYMBOL AND
027500*    OPEN IT (INGESTION STEP 2 - ONE SYMBOL'S FULL HISTORY).
027600     STRING 'PRICES/' WS-REQ-SYMBOL DELIMITED BY SPACE
027700            '_VALUES.CSV' DELIMITED BY SIZE
027800            INTO WS-PRICE-DD.
027900*
028000     MOVE ZERO  TO PRC-ENTRY-COUNT.
028100     MOVE 'N'   TO WS-PRC-EOF-SW.
028200     MOVE 'N'   TO WS-HEADER-SKIPPED-SW.
028300*
028400     OPEN INPUT PRICE-FILE.
028500     IF WS-PRC-STATUS NOT = '00'
028600*        NO FILE FOR THIS SYMBOL - TREAT AS ZERO ROWS LOADED.
028700         MOVE 'N' TO WS-PRC-EOF-SW
028800     ELSE
028900         PERFORM G0001-READ-PRICE-ROW THRU G0001-EX
029000             UNTIL WS-PRC-EOF
029100                OR PRC-ENTRY-COUNT = PRC-MAX-ENTRIES
029200         CLOSE PRICE-FILE
029300     END-IF.
029400*
029500 F0001-EX.
029600     EXIT.
029700*------------------------------------------------------------*
029800 G0001-READ-PRICE-ROW.
029900*------------------------------------------------------------*
030000     READ PRICE-FILE
030100         AT END
030200             SET WS-PRC-EOF TO TRUE
030300     END-READ.
030400*
030500     IF NOT WS-PRC-EOF
030600         ADD 1 TO WS-READ-RECORD
030700         IF NOT WS-HEADER-SKIPPED
030800             SET WS-HEADER-SKIPPED TO TRUE
030900         ELSE
031000             UNSTRING PRC-INPUT-LINE DELIMITED BY WS-COMMA
031100                 INTO WS-TS-TEXT
031200                      WS-SYM-TEXT
031300                      WS-PRICE-TEXT
031400             END-UNSTRING
031500             MOVE WS-TS-TEXT TO PRC-TIMESTAMP
031600             UNSTRING WS-PRICE-TEXT DELIMITED BY '.'
031700                 INTO WS-PRICE-WHOLE
031800                      WS-PRICE-FRAC  COUNT IN WS-PRICE-FRAC-LEN
031900             END-UNSTRING
032000             MOVE WS-PRICE-WHOLE TO WS-PRICE-WHOLE-N
032100             PERFORM G0002-SCALE-PRICE-FRACTION
032200             COMPUTE PRC-PRICE ROUNDED =
032300                 WS-PRICE-WHOLE-N + (WS-PRICE-FRAC-N / 10000)
032400             PERFORM G0005-DERIVE-DATE-FIELDS
032500             ADD 1 TO PRC-ENTRY-COUNT
032600             SET PRC-ENTRY-IDX TO PRC-ENTRY-COUNT
032700             MOVE PRC-TIMESTAMP     TO PRC-TE-TIMESTAMP
032800                                        (PRC-ENTRY-IDX)
032900             MOVE WS-REQ-SYMBOL     TO PRC-TE-SYMBOL
033000                                        (PRC-ENTRY-IDX)
033100             MOVE PRC-PRICE         TO PRC-TE-PRICE
033200                                        (PRC-ENTRY-IDX)
033300             MOVE PRC-OBS-DATE      TO PRC-TE-OBS-DATE
033400                                        (PRC-ENTRY-IDX)
033500             MOVE PRC-OBS-DATETIME  TO PRC-TE-OBS-DATETIME
033600                                        (PRC-ENTRY-IDX)
033700         END-IF
033800     END-IF.
033900*
034000 G0001-EX.
034100     EXIT.
034200*------------------------------------------------------------*
034300 G0002-SCALE-PRICE-FRACTION.
034400*------------------------------------------------------------*
034500*    UNSTRING LEAVES THE FRACTION DIGITS LEFT-JUSTIFIED IN
034600*    WS-PRICE-FRAC (E.G. '45' FOR 43123.45) - A STRAIGHT NUMERIC
034700*    MOVE INTO A PIC 9(04) WOULD RIGHT-JUSTIFY AND ZERO-FILL ON
034800*    THE LEFT, TURNING .45 INTO .0045 INSTEAD OF .4500.  PAD THE
034900*    CAPTURED DIGITS OUT TO 4 PLACES ON THE RIGHT FIRST, USING
035000*    THE ACTUAL DIGIT COUNT FROM THE UNSTRING COUNT IN CLAUSE.    0149
035100     MOVE '0000' TO WS-PRICE-FRAC-PAD.
035200     IF WS-PRICE-FRAC-LEN > 4
035300         MOVE WS-PRICE-FRAC (1:4) TO WS-PRICE-FRAC-PAD
035400     ELSE
035500         IF WS-PRICE-FRAC-LEN > ZERO
035600             MOVE WS-PRICE-FRAC (1:WS-PRICE-FRAC-LEN)
035700                 TO WS-PRICE-FRAC-PAD (1:WS-PRICE-FRAC-LEN)
035800         END-IF
035900     END-IF.
036000     MOVE WS-PRICE-FRAC-PAD TO WS-PRICE-FRAC-N.
036100*------------------------------------------------------------*
036200 G0005-DERIVE-DATE-FIELDS.
036300*------------------------------------------------------------*
036400*    TIMESTAMP IS EPOCH MILLISECONDS.  SPLIT INTO A DAY COUNT
036500*    AND A SECOND-OF-DAY, CONVERT THE DAY COUNT TO Y/M/D, AND
036600*    RECOMBINE INTO OBS-DATE/OBS-DATETIME VIA THEIR REDEFINES.
036700     DIVIDE PRC-TIMESTAMP BY 1000 GIVING WS-EPOCH-SECONDS.
036800     DIVIDE WS-EPOCH-SECONDS BY 86400 GIVING WS-EPOCH-DAYS.
036900     COMPUTE WS-SEC-OF-DAY =
037000         WS-EPOCH-SECONDS - (WS-EPOCH-DAYS * 86400).
037100     DIVIDE WS-SEC-OF-DAY BY 3600 GIVING WS-CALC-HH
037200         REMAINDER WS-SEC-OF-DAY.
037300     DIVIDE WS-SEC-OF-DAY BY 60 GIVING WS-CALC-MI
037400         REMAINDER WS-CALC-SS.
037500*
037600     PERFORM P0200-EPOCH-DAYS-TO-YMD.
037700*
037800     MOVE WS-CALC-YEAR  TO PRC-OBS-YYYY.
037900     MOVE WS-CALC-MONTH TO PRC-OBS-MM.
038000     MOVE WS-CALC-DAY   TO PRC-OBS-DD.
038100     MOVE PRC-OBS-DATE  TO PRC-DT-DATE.
038200     COMPUTE PRC-DT-TIME =
038300         (WS-CALC-HH * 10000) + (WS-CALC-MI * 100) + WS-CALC-SS.
038400*
038500*------------------------------------------------------------*
038600 P0100-LEAP-YEAR-CHECK.
038700*------------------------------------------------------------*
038800     DIVIDE WS-CALC-YEAR BY 4   GIVING WS-DIVQUOT REMAINDER WS-REM4.
038900     DIVIDE WS-CALC-YEAR BY 100 GIVING WS-DIVQUOT REMAINDER
039000         WS-REM100.
039100     DIVIDE WS-CALC-YEAR BY 400 GIVING WS-DIVQUOT REMAINDER
039200         WS-REM400.
039300*
039400     IF WS-REM4 = 0 AND (WS-REM100 NOT = 0 OR WS-REM400 = 0)
039500         SET YEAR-IS-LEAP TO TRUE
039600     ELSE
039700         MOVE 'N' TO YEAR-IS-LEAP-SW
039800     END-IF.
039900*
040000     IF YEAR-IS-LEAP
040100         MOVE 366 TO WS-DAYS-IN-YEAR
040200     ELSE
040300         MOVE 365 TO WS-DAYS-IN-YEAR
040400     END-IF.
040500*
040600*------------------------------------------------------------*
040700 P0200-EPOCH-DAYS-TO-YMD.
040800*------------------------------------------------------------*
040900*    REVERSE-CONVERT A 0-BASED EPOCH DAY COUNT (DAYS SINCE
041000*    1970-01-01) TO A CALENDAR YEAR/MONTH/DAY BY WALKING
041100*    YEARS AND THEN MONTHS, BORROWING FROM WS-REMAIN-DAYS.
041200     MOVE 1970            TO WS-CALC-YEAR.
041300     MOVE WS-EPOCH-DAYS   TO WS-REMAIN-DAYS.
041400*
041500     PERFORM P0100-LEAP-YEAR-CHECK.
041600     PERFORM P0205-YEAR-WALK
041700         UNTIL WS-REMAIN-DAYS < WS-DAYS-IN-YEAR.
041800*
041900     MOVE 1 TO WS-CALC-MONTH.
042000     PERFORM P0210-MONTH-LENGTH.
042100     PERFORM P0215-MONTH-WALK
042200         UNTIL WS-REMAIN-DAYS < WS-DAYS-IN-MONTH.
042300*
042400     COMPUTE WS-CALC-DAY = WS-REMAIN-DAYS + 1.
042500*
042600*------------------------------------------------------------*
042700 P0205-YEAR-WALK.
042800*------------------------------------------------------------*
042900*    ONE PASS OF THE YEAR-WALK LOOP - CHARGE A FULL CALENDAR
043000*    YEAR AGAINST WS-REMAIN-DAYS AND RE-TEST THE NEW YEAR'S
043100*    LEAP STATUS FOR THE NEXT PASS.
043200     SUBTRACT WS-DAYS-IN-YEAR FROM WS-REMAIN-DAYS.
043300     ADD 1 TO WS-CALC-YEAR.
043400     PERFORM P0100-LEAP-YEAR-CHECK.
043500*
043600*------------------------------------------------------------*
043700 P0210-MONTH-LENGTH.
043800*------------------------------------------------------------*
043900     MOVE WS-DIM-MONTH (WS-CALC-MONTH) TO WS-DAYS-IN-MONTH.
044000     IF WS-CALC-MONTH = 2 AND YEAR-IS-LEAP
044100         ADD 1 TO WS-DAYS-IN-MONTH
044200     END-IF.
044300*
044400*------------------------------------------------------------*
044500 P0215-MONTH-WALK.
044600*------------------------------------------------------------*
044700*    ONE PASS OF THE MONTH-WALK LOOP - CHARGE A FULL CALENDAR
044800*    MONTH AGAINST WS-REMAIN-DAYS AND RE-DERIVE THE LENGTH OF
044900*    THE NEW MONTH FOR THE NEXT PASS.
045000     SUBTRACT WS-DAYS-IN-MONTH FROM WS-REMAIN-DAYS.
045100     ADD 1 TO WS-CALC-MONTH.
045200     PERFORM P0210-MONTH-LENGTH.
045300*
045400*------------------------------------------------------------*
045500 H0001-COMPUTE-STATS.
045600*------------------------------------------------------------*
045700     SET STA-FIRST-ROW TO TRUE.
045800*
045900     PERFORM H0010-SCAN-ONE-ROW
046000         VARYING PRC-ENTRY-IDX FROM 1 BY 1
046100           UNTIL PRC-ENTRY-IDX > PRC-ENTRY-COUNT.
046200*
046300 H0001-EX.
046400     EXIT.
046500*------------------------------------------------------------*
046600 H0010-SCAN-ONE-ROW.
046700*------------------------------------------------------------*
046800     IF STA-FIRST-ROW
046900         MOVE PRC-TE-PRICE    (PRC-ENTRY-IDX) TO STA-MIN-PRICE
047000         MOVE PRC-TE-PRICE    (PRC-ENTRY-IDX) TO STA-MAX-PRICE
047100         MOVE PRC-TE-PRICE    (PRC-ENTRY-IDX) TO STA-OLDEST-PRICE
047200         MOVE PRC-TE-PRICE    (PRC-ENTRY-IDX) TO STA-NEWEST-PRICE
047300         MOVE PRC-TE-OBS-DATETIME (PRC-ENTRY-IDX)
047400                                          TO STA-OLDEST-DATETIME
047500         MOVE PRC-TE-OBS-DATETIME (PRC-ENTRY-IDX)
047600                                          TO STA-NEWEST-DATETIME
047700         MOVE 'N' TO STA-FIRST-ROW-SW
047800     ELSE
047900         IF PRC-TE-PRICE (PRC-ENTRY-IDX) < STA-MIN-PRICE
048000             MOVE PRC-TE-PRICE (PRC-ENTRY-IDX) TO STA-MIN-PRICE
048100         END-IF
048200         IF PRC-TE-PRICE (PRC-ENTRY-IDX) > STA-MAX-PRICE
048300             MOVE PRC-TE-PRICE (PRC-ENTRY-IDX) TO STA-MAX-PRICE
048400         END-IF
048500         IF PRC-TE-OBS-DATETIME (PRC-ENTRY-IDX)
048600                                 < STA-OLDEST-DATETIME
048700             MOVE PRC-TE-OBS-DATETIME (PRC-ENTRY-IDX)
048800                                        TO STA-OLDEST-DATETIME
048900             MOVE PRC-TE-PRICE (PRC-ENTRY-IDX) TO STA-OLDEST-PRICE
049000         END-IF
049100         IF PRC-TE-OBS-DATETIME (PRC-ENTRY-IDX)
049200                                 > STA-NEWEST-DATETIME
049300             MOVE PRC-TE-OBS-DATETIME (PRC-ENTRY-IDX)
049400                                        TO STA-NEWEST-DATETIME
049500             MOVE PRC-TE-PRICE (PRC-ENTRY-IDX) TO STA-NEWEST-PRICE
049600         END-IF
049700     END-IF.
049800*
049900*------------------------------------------------------------*
050000 I0001-WRITE-REPORT.
050100*------------------------------------------------------------*
050200     MOVE WS-RETURN-CODE  TO STA-O-RETURN-CODE.
050300     MOVE WS-REQ-SYMBOL   TO STA-O-SYMBOL.
050400*
050500     IF RC-OK
050600         MOVE STA-OLDEST-PRICE TO STA-O-OLDEST
050700         MOVE STA-NEWEST-PRICE TO STA-O-NEWEST
050800         MOVE STA-MIN-PRICE    TO STA-O-MIN
050900         MOVE STA-MAX-PRICE    TO STA-O-MAX
051000     ELSE
051100         MOVE ZERO             TO STA-O-OLDEST
051200                                  STA-O-NEWEST
051300                                  STA-O-MIN
051400                                  STA-O-MAX
051500     END-IF.
051600*
051700     WRITE STA-OUT-REC.
051800     IF WS-OUT-STATUS = '00'
051900         ADD 1 TO WS-WRITE-RECORD
052000     ELSE
052100         MOVE 'ERROR WRITING STATOUT'    TO WS-ERR-MSG
052200         MOVE WS-OUT-STATUS               TO WS-ERR-CDE
052300         MOVE 'I0001-WRITE-REPORT'        TO WS-ERR-PROC
052400         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
052500     END-IF.
052600*
052700 I0001-EX.
052800     EXIT.
052900*------------------------------------------------------------*
053000 Y0001-ERR-HANDLING.
053100*------------------------------------------------------------*
053200     DISPLAY '********************************'.
053300     DISPLAY '  ERROR HANDLING REPORT '.
053400     DISPLAY '********************************'.
053500     DISPLAY '  ' WS-ERR-MSG.
053600     DISPLAY '  ' WS-ERR-CDE.
053700     DISPLAY '  ' WS-ERR-PROC.
053800     DISPLAY '********************************'.
053900*
054000     PERFORM Z0001-CLOSE-FILES THRU Z0001-EX.
054100     STOP RUN.
054200*
054300 Y0001-EXIT.
054400     EXIT.
054500*------------------------------------------------------------*
054600 Z0001-CLOSE-FILES.
054700*------------------------------------------------------------*
054800     CLOSE CTL-FILE.
054900     CLOSE SYMBOL-FILE.
055000     CLOSE STAT-FILE.
055100*
055200 Z0001-EX.
055300     EXIT.
