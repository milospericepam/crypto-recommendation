000100******************************************************************
000200*                        C R Y H I N D O                        *
000300******************************************************************
000400*    COPYBOOK    : CRYHINDO                                     *
000500*    DESCRIPTION : "BEST SO FAR" ACCUMULATOR FOR CRYHIND'S       *
000600*                  RUNNING CONTROL BREAK ACROSS SYMBOLS (REPORT *
000700*                  4, HIGHEST NORMALIZED RANGE ON ONE DATE).    *
000800******************************************************************
000900*    AUTHOR      : S PRAJAPATI                                  *
001000*    DATE-WRITTEN: 14-03-1989                                   *
001100******************************************************************
001200*    CHANGE LOG                                                 *
001300*    ----------                                                 *
001400*    14-03-1989  SRP  ORIGINAL COPYBOOK                         *
001500******************************************************************
001600 01  HND-BEST-SO-FAR.
001700     05  HND-BEST-SYMBOL            PIC X(10).
001800     05  HND-BEST-NORM-RANGE        PIC S9(5)V9(8).
001900     05  HND-BEST-NORM-RANGE-R REDEFINES HND-BEST-NORM-RANGE
002000                                PIC X(13).
002100     05  FILLER                     PIC X(05).
002200*
002300 01  HND-CONTROLS.
002400     05  WS-RETURN-CODE             PIC X(02) VALUE '00'.
002500         88  RC-OK                           VALUE '00'.
002600         88  RC-NOT-FOUND                    VALUE '04'.
002700     05  HND-ANY-MATCH-SW           PIC X     VALUE 'N'.
002800         88  HND-ANY-MATCH                    VALUE 'Y'.
002900     05  FILLER                     PIC X(05).
