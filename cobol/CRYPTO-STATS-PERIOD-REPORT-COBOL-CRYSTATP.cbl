000100******************************************************************
000200* Author      : SANDEEP R PRAJAPATI                             *
000300* Date        : 05-04-1989                                      *
000400* Purpose     : OLDEST/NEWEST/MIN/MAX PRICE STATS FOR ONE         *
000500*             : REQUESTED CRYPTO SYMBOL, RESTRICTED TO A          *
000600*             : TRAILING WINDOW OF CTLCARD-PERIOD DAYS            *
000700*             : (REPORT 3 OF THE CRYPTO ANALYTICS SUITE).        *
000800* Tectonics   : COBC                                             *
000900******************************************************************
001000* CHANGE LOG                                                     *
001100* ----------                                                     *
001200* 05-04-1989  SRP  0000  ORIGINAL PROGRAM                        *
001300* 15-12-1992  SRP  0044  ADDED CTLCARD-PERIOD (DAYS) - WAS A      *
001400*                        COMPILE-TIME LITERAL OF 7 DAYS          *
001500* 19-08-1994  DLW  0081  NOTE - THIS REPORT DOES NOT CHECK        *
001600*                        SYMLIST, UNLIKE CRYSTAT (REPORT 2)       *
001700* 06-01-1999  RMK  0106  Y2K - CTLCARD SYMBOL/PERIOD FIELDS AND   *
001800*                        CUTOFF CALENDAR MATH NOW 4-DIGIT YEAR    *
001900* 30-09-2004  CQH  0121  IS-MISSING (RC 08) WHEN THE SYMBOL'S     *
002000*                        FILE YIELDS NO ROWS AT ALL, NOT-FOUND    *
002100*                        (RC 04) WHEN THE WINDOW HAS NO ROWS      *
002200* 17-11-2012  PJT  0142  MINOR - DROPPED UNUSED WS-TEMP FIELD     *
002300* 04-03-2014  MKT  0155  FIXED PRICE FRACTION SCALING - UNSTRING   *
002400*                        LEFT-JUSTIFIES THE DECIMAL DIGITS BUT A   *
002500*                        PLAIN NUMERIC MOVE RIGHT-JUSTIFIED THEM,  *
002600*                        TURNING .45 INTO .0045 INSTEAD OF .4500   *
002700******************************************************************
002800*-----------------------*
002900 IDENTIFICATION DIVISION.
003000*-----------------------*
003100 PROGRAM-ID.    CRYSTATP.
003200 AUTHOR.        SANDEEP.
003300 INSTALLATION.  CRYPTO ANALYTICS UNIT.
003400 DATE-WRITTEN.  05-04-1989.
003500 DATE-COMPILED.
003600 SECURITY.      UNCLASSIFIED.
003700*-----------------------*
003800 ENVIRONMENT DIVISION.
003900*-----------------------*
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300*
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600*
004700     SELECT CTL-FILE ASSIGN TO CTLCARD
004800         ACCESS IS SEQUENTIAL
004900         FILE STATUS  IS  WS-CTL-STATUS.
005000*
005100     SELECT PRICE-FILE ASSIGN TO WS-PRICE-DD
005200         ACCESS IS SEQUENTIAL
005300         FILE STATUS  IS  WS-PRC-STATUS.
005400*
005500     SELECT STAT-FILE ASSIGN TO PRDOUT
005600         ACCESS IS SEQUENTIAL
005700         FILE STATUS  IS  WS-OUT-STATUS.
005800*
005900*-----------------------*
006000 DATA DIVISION.
006100*-----------------------*
006200 FILE SECTION.
006300*
006400 FD  CTL-FILE RECORDING MODE F.
006500 01  CTL-RECORD.
006600     05  CTL-REQ-SYMBOL          PIC X(10).
006700     05  CTL-PERIOD              PIC 9(05).                       0044
006800     05  FILLER                  PIC X(65).
006900*
007000 FD  PRICE-FILE RECORDING MODE V.
007100 01  PRC-INPUT-LINE              PIC X(80).
007200*
007300 FD  STAT-FILE RECORDING MODE F.
007400 01  STA-OUT-REC.
007500     05  STA-O-RETURN-CODE       PIC X(02).
007600     05  FILLER                  PIC X(02).
007700     05  STA-O-SYMBOL            PIC X(10).
007800     05  FILLER                  PIC X(02).
007900     05  STA-O-OLDEST            PIC -9(9).9(4).
008000     05  FILLER                  PIC X(02).
008100     05  STA-O-NEWEST            PIC -9(9).9(4).
008200     05  FILLER                  PIC X(02).
008300     05  STA-O-MIN               PIC -9(9).9(4).
008400     05  FILLER                  PIC X(02).
008500     05  STA-O-MAX               PIC -9(9).9(4).
008600     05  FILLER                  PIC X(21).
008700*
008800*-----------------------*
008900 WORKING-STORAGE SECTION.
009000*-----------------------*
009100 01  SYSTEM-DATE-AND-TIME.
009200     05  CURRENT-DATE.
009300         10  CURRENT-YEAR           PIC 9(04).                    0106
009400         10  CURRENT-MONTH          PIC 9(02).
009500         10  CURRENT-DAY            PIC 9(02).
009600     05  CURRENT-TIME.
009700         10  CURRENT-HOUR           PIC 9(02).
009800         10  CURRENT-MINUTE         PIC 9(02).
009900         10  CURRENT-SECOND         PIC 9(02).
010000         10  CURRENT-HNDSEC         PIC 9(02).
010100*
010200 01  WS-FIELDS.
010300     05  WS-CTL-STATUS              PIC X(02) VALUE SPACES.
010400     05  WS-PRC-STATUS              PIC X(02) VALUE SPACES.
010500     05  WS-OUT-STATUS              PIC X(02) VALUE SPACES.
010600     05  WS-COMMA                   PIC X(01) VALUE ','.
010700*
010800 01  SWITCHES.
010900     05  WS-PRC-EOF-SW              PIC X VALUE 'N'.
011000         88  WS-PRC-EOF                    VALUE 'Y'.
011100     05  WS-HEADER-SKIPPED-SW       PIC X VALUE 'N'.
011200         88  WS-HEADER-SKIPPED             VALUE 'Y'.
011300*
011400 01  WS-REQ-SYMBOL                  PIC X(10).
011500 01  WS-PERIOD                      PIC 9(05) COMP VALUE ZERO.
011600 01  WS-PRICE-DD                    PIC X(30).
011700*
011800 01  WS-READ-RECORD                 PIC 9(05) COMP VALUE ZERO.
011900 01  WS-RAW-ROW-COUNT               PIC 9(05) COMP VALUE ZERO.
012000 01  WS-WRITE-RECORD                PIC 9(05) COMP VALUE ZERO.
012100*
012200*    CUTOFF-DATE WORKING FIELDS FOR THE "BACK UP PERIOD DAYS"
012300*    CALENDAR-DECREMENT LOOP.
012400 01  WS-CUTOFF-FIELDS.
012500     05  WS-CO-YEAR                 PIC 9(04) COMP.
012600     05  WS-CO-MONTH                PIC 9(02) COMP.
012700     05  WS-CO-DAY                  PIC 9(02) COMP.
012800     05  WS-DAY-SUB                 PIC 9(05) COMP VALUE ZERO.
012900     05  WS-CUTOFF-DATETIME         PIC 9(14).
013000*
013100*    CSV-COLUMN STAGING FIELDS FOR THE UNSTRING OF ONE PRICE ROW
013200 01  WS-CSV-FIELDS.
013300     05  WS-TS-TEXT                 PIC X(13).
013400     05  WS-SYM-TEXT                PIC X(10).
013500     05  WS-PRICE-TEXT              PIC X(15).
013600     05  WS-PRICE-WHOLE             PIC X(10).
013700     05  WS-PRICE-FRAC              PIC X(06).
013800     05  WS-PRICE-FRAC-LEN          PIC 9(02) COMP.            0155
013900     05  WS-PRICE-FRAC-PAD          PIC X(04).                 0155
014000     05  WS-PRICE-WHOLE-N           PIC 9(09).
014100     05  WS-PRICE-FRAC-N            PIC 9(04).
014200*
014300 01  WS-ERR-MSG                     PIC X(40).
014400 01  WS-ERR-CDE                     PIC X(02).
014500 01  WS-ERR-PROC                    PIC X(20).
014600*
014700*    COPYBOOK - PRICE-ENTRY RECORD LAYOUT AND REDEFINES
014800     COPY CRYPREC.
014900*    COPYBOOK - PRICE/SYMBOL WORKING TABLES
015000     COPY CRYPTAB.
015100*    COPYBOOK - STATS ACCUMULATORS AND RETURN CODE 88-LEVELS
015200     COPY CRYSTATO.
015300*    COPYBOOK - EPOCH-TO-CALENDAR CONVERSION WORKING FIELDS
015400     COPY CRYPDTE.
015500*
015600*-----------------------*
015700 PROCEDURE DIVISION.
015800*-----------------------*
015900 A0001-MAIN.
016000*
016100     ACCEPT CURRENT-DATE FROM DATE YYYYMMDD.                      0106
016200     ACCEPT CURRENT-TIME FROM TIME.
016300*
016400     DISPLAY '*********** CRYPTO PERIOD STATS REPORT *************'.
016500     DISPLAY 'CRYSTATP STARTED DATE = ' CURRENT-YEAR '-'
016600             CURRENT-MONTH '-' CURRENT-DAY.
016700     DISPLAY '*****************************************************'.
016800*
016900     PERFORM B0001-OPEN-FILES        THRU B0001-EX.
017000     PERFORM C0001-READ-CONTROL-CARD THRU C0001-EX.
017100     PERFORM C0005-COMPUTE-CUTOFF    THRU C0005-EX.
017200*
017300     PERFORM F0001-LOAD-PRICE-ENTRIES THRU F0001-EX.
017400*
017500     IF WS-RAW-ROW-COUNT = ZERO
017600         SET RC-IS-MISSING TO TRUE                                0121
017700     ELSE
017800         IF PRC-ENTRY-COUNT = ZERO
017900             SET RC-NOT-FOUND TO TRUE                             0121
018000         ELSE
018100             SET RC-OK TO TRUE
018200             PERFORM H0001-COMPUTE-STATS THRU H0001-EX
018300         END-IF
018400     END-IF.
018500*
018600     PERFORM I0001-WRITE-REPORT      THRU I0001-EX.
018700*
018800     DISPLAY 'ROWS READ  : ' WS-READ-RECORD.
018900     DISPLAY 'ROWS WRITE : ' WS-WRITE-RECORD.
019000     DISPLAY 'RETURN CODE: ' WS-RETURN-CODE.
019100*
019200     PERFORM Z0001-CLOSE-FILES       THRU Z0001-EX.
019300*
019400     STOP RUN.
019500*
019600 A0001-MAIN-EX.
019700     EXIT.
019800*------------------------------------------------------------*
019900 B0001-OPEN-FILES.
020000*------------------------------------------------------------*
020100     OPEN INPUT  CTL-FILE.
020200     IF WS-CTL-STATUS NOT = '00'
020300         MOVE 'ERROR OPENING CTLCARD'   TO WS-ERR-MSG
020400         MOVE WS-CTL-STATUS             TO WS-ERR-CDE
020500         MOVE 'B0001-OPEN-FILES'        TO WS-ERR-PROC
020600         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
020700     END-IF.
020800*
020900     OPEN OUTPUT STAT-FILE.
021000     IF WS-OUT-STATUS NOT = '00'
021100         MOVE 'ERROR OPENING PRDOUT'    TO WS-ERR-MSG
021200         MOVE WS-OUT-STATUS             TO WS-ERR-CDE
021300         MOVE 'B0001-OPEN-FILES'        TO WS-ERR-PROC
021400         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
021500     END-IF.
021600*
021700 B0001-EX.
021800     EXIT.
021900*------------------------------------------------------------*
022000 C0001-READ-CONTROL-CARD.
022100*------------------------------------------------------------*
022200*    NO SYMLIST LOOKUP HERE - UNLIKE CRYSTAT, THIS REPORT TAKES
022300*    THE REQUESTED SYMBOL ON FAITH AND LETS THE PRICE-FILE OPEN
022400*    ITSELF PROVE WHETHER IT EXISTS.                              0081
022500     READ CTL-FILE.
022600     IF WS-CTL-STATUS = '00'
022700         MOVE CTL-REQ-SYMBOL TO WS-REQ-SYMBOL
022800         INSPECT WS-REQ-SYMBOL CONVERTING
022900             'abcdefghijklmnopqrstuvwxyz' TO
023000             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
023100         MOVE CTL-PERIOD    TO WS-PERIOD
023200     ELSE
023300         MOVE 'ERROR READING CTLCARD'  TO WS-ERR-MSG
023400         MOVE WS-CTL-STATUS            TO WS-ERR-CDE
023500         MOVE 'C0001-READ-CONTROL-CARD' TO WS-ERR-PROC
023600         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
023700     END-IF.
023800*
023900 C0001-EX.
024000     EXIT.
024100*------------------------------------------------------------*
024200 C0005-COMPUTE-CUTOFF.
024300*------------------------------------------------------------*
024400*    CUTOFF-DATETIME = NOW MINUS CTLCARD-PERIOD DAYS.  BACK THE
024500*    CALENDAR UP ONE DAY AT A TIME, BORROWING MONTH/YEAR AS
024600*    NEEDED, THEN RESTAMP WITH THE CURRENT TIME-OF-DAY.
024700     MOVE CURRENT-YEAR  TO WS-CO-YEAR.
024800     MOVE CURRENT-MONTH TO WS-CO-MONTH.
024900     MOVE CURRENT-DAY   TO WS-CO-DAY.
025000*
025100     PERFORM C0010-DECREMENT-ONE-DAY
025200         VARYING WS-DAY-SUB FROM 1 BY 1
025300           UNTIL WS-DAY-SUB > WS-PERIOD.
025400*
025500     COMPUTE WS-CUTOFF-DATETIME =
025600         (WS-CO-YEAR     * 10000000000) +
025700         (WS-CO-MONTH    *   100000000) +
025800         (WS-CO-DAY      *     1000000) +
025900         (CURRENT-HOUR   *       10000) +
026000         (CURRENT-MINUTE *         100) +
026100          CURRENT-SECOND.
026200*
026300 C0005-EX.
026400     EXIT.
026500*------------------------------------------------------------*
026600 C0010-DECREMENT-ONE-DAY.
026700*------------------------------------------------------------*
026800     IF WS-CO-DAY > 1
026900         SUBTRACT 1 FROM WS-CO-DAY
027000     ELSE
027100         IF WS-CO-MONTH > 1
027200             SUBTRACT 1 FROM WS-CO-MONTH
027300         ELSE
027400             MOVE 12 TO WS-CO-MONTH
027500             SUBTRACT 1 FROM WS-CO-YEAR
027600         END-IF
027700         MOVE WS-CO-YEAR  TO WS-CALC-YEAR
027800         MOVE WS-CO-MONTH TO WS-CALC-MONTH
027900         PERFORM P0100-LEAP-YEAR-CHECK
028000         PERFORM P0210-MONTH-LENGTH
028100         MOVE WS-DAYS-IN-MONTH TO WS-CO-DAY
028200     END-IF.
028300*
028400 C0010-EX.
028500     EXIT.
028600*------------------------------------------------------------*
028700 F0001-LOAD-PRICE-ENTRIES.
028800*------------------------------------------------------------*
028900*    BUILD THE DYNAMIC PRICE-FILE NAME FROM THE SYMBOL AND
029000*    OPEN IT (INGESTION STEP 2).  ONLY ROWS DATED STRICTLY
029100*    AFTER WS-CUTOFF-DATETIME ARE KEPT IN THE WORKING TABLE.
029200     STRING 'PRICES/' WS-REQ-SYMBOL DELIMITED BY SPACE
029300            '_VALUES.CSV' DELIMITED BY SIZE
029400            INTO WS-PRICE-DD.
029500*
029600     MOVE ZERO  TO PRC-ENTRY-COUNT.
029700     MOVE ZERO  TO WS-RAW-ROW-COUNT.
029800     MOVE 'N'   TO WS-PRC-EOF-SW.
029900     MOVE 'N'   TO WS-HEADER-SKIPPED-SW.
030000*
030100     OPEN INPUT PRICE-FILE.
030200     IF WS-PRC-STATUS NOT = '00'
030300*        NO FILE FOR THIS SYMBOL - TREAT AS ZERO ROWS LOADED.
030400         MOVE 'N' TO WS-PRC-EOF-SW
030500     ELSE
030600         PERFORM G0001-READ-PRICE-ROW THRU G0001-EX
030700             UNTIL WS-PRC-EOF
030800                OR PRC-ENTRY-COUNT = PRC-MAX-ENTRIES
030900         CLOSE PRICE-FILE
031000     END-IF.
031100*
031200 F0001-EX.
031300     EXIT.
031400*------------------------------------------------------------*
031500 G0001-READ-PRICE-ROW.
031600*------------------------------------------------------------*
031700     READ PRICE-FILE
031800         AT END
031900             SET WS-PRC-EOF TO TRUE
032000     END-READ.
032100*
032200     IF NOT WS-PRC-EOF
032300         ADD 1 TO WS-READ-RECORD
032400         IF NOT WS-HEADER-SKIPPED
032500             SET WS-HEADER-SKIPPED TO TRUE
032600         ELSE
032700             ADD 1 TO WS-RAW-ROW-COUNT
032800             UNSTRING PRC-INPUT-LINE DELIMITED BY WS-COMMA
032900                 INTO WS-TS-TEXT
033000                      WS-SYM-TEXT
033100                      WS-PRICE-TEXT
033200             END-UNSTRING
033300             MOVE WS-TS-TEXT TO PRC-TIMESTAMP
033400             UNSTRING WS-PRICE-TEXT DELIMITED BY '.'
033500                 INTO WS-PRICE-WHOLE
033600                      WS-PRICE-FRAC  COUNT IN WS-PRICE-FRAC-LEN
033700             END-UNSTRING
033800             MOVE WS-PRICE-WHOLE TO WS-PRICE-WHOLE-N
033900             PERFORM G0002-SCALE-PRICE-FRACTION
034000             COMPUTE PRC-PRICE ROUNDED =
034100                 WS-PRICE-WHOLE-N + (WS-PRICE-FRAC-N / 10000)
034200             PERFORM G0005-DERIVE-DATE-FIELDS
034300             IF PRC-OBS-DATETIME > WS-CUTOFF-DATETIME
034400                 ADD 1 TO PRC-ENTRY-COUNT
034500                 SET PRC-ENTRY-IDX TO PRC-ENTRY-COUNT
034600                 MOVE PRC-TIMESTAMP     TO PRC-TE-TIMESTAMP
034700                                            (PRC-ENTRY-IDX)
034800                 MOVE WS-REQ-SYMBOL     TO PRC-TE-SYMBOL
034900                                            (PRC-ENTRY-IDX)
035000                 MOVE PRC-PRICE         TO PRC-TE-PRICE
035100                                            (PRC-ENTRY-IDX)
035200                 MOVE PRC-OBS-DATE      TO PRC-TE-OBS-DATE
035300                                            (PRC-ENTRY-IDX)
035400                 MOVE PRC-OBS-DATETIME  TO PRC-TE-OBS-DATETIME
035500                                            (PRC-ENTRY-IDX)
035600             END-IF
035700         END-IF
035800     END-IF.
035900*
036000 G0001-EX.
036100     EXIT.
036200*------------------------------------------------------------*
036300 G0002-SCALE-PRICE-FRACTION.
036400*------------------------------------------------------------*
036500*    UNSTRING LEAVES THE FRACTION DIGITS LEFT-JUSTIFIED IN
036600*    WS-PRICE-FRAC (E.G. '45' FOR 43123.45) - A STRAIGHT NUMERIC
036700*    MOVE INTO A PIC 9(04) WOULD RIGHT-JUSTIFY AND ZERO-FILL ON
036800*    THE LEFT, TURNING .45 INTO .0045 INSTEAD OF .4500.  PAD THE
036900*    CAPTURED DIGITS OUT TO 4 PLACES ON THE RIGHT FIRST, USING
037000*    THE ACTUAL DIGIT COUNT FROM THE UNSTRING COUNT IN CLAUSE.    0155
037100     MOVE '0000' TO WS-PRICE-FRAC-PAD.
037200     IF WS-PRICE-FRAC-LEN > 4
037300         MOVE WS-PRICE-FRAC (1:4) TO WS-PRICE-FRAC-PAD
037400     ELSE
037500         IF WS-PRICE-FRAC-LEN > ZERO
037600             MOVE WS-PRICE-FRAC (1:WS-PRICE-FRAC-LEN)
037700                 TO WS-PRICE-FRAC-PAD (1:WS-PRICE-FRAC-LEN)
037800         END-IF
037900     END-IF.
038000     MOVE WS-PRICE-FRAC-PAD TO WS-PRICE-FRAC-N.
038100*------------------------------------------------------------*
038200 G0005-DERIVE-DATE-FIELDS.
038300*------------------------------------------------------------*
038400*    TIMESTAMP IS EPOCH MILLISECONDS.  SPLIT INTO A DAY COUNT
038500*    AND A SECOND-OF-DAY, CONVERT THE DAY COUNT TO Y/M/D, AND
038600*    RECOMBINE INTO OBS-DATE/OBS-DATETIME VIA THEIR REDEFINES.
038700     DIVIDE PRC-TIMESTAMP BY 1000 GIVING WS-EPOCH-SECONDS.
038800     DIVIDE WS-EPOCH-SECONDS BY 86400 GIVING WS-EPOCH-DAYS.
038900     COMPUTE WS-SEC-OF-DAY =
039000         WS-EPOCH-SECONDS - (WS-EPOCH-DAYS * 86400).
039100     DIVIDE WS-SEC-OF-DAY BY 3600 GIVING WS-CALC-HH
039200         REMAINDER WS-SEC-OF-DAY.
039300     DIVIDE WS-SEC-OF-DAY BY 60 GIVING WS-CALC-MI
039400         REMAINDER WS-CALC-SS.
039500*
039600     PERFORM P0200-EPOCH-DAYS-TO-YMD.
039700*
039800     MOVE WS-CALC-YEAR  TO PRC-OBS-YYYY.
039900     MOVE WS-CALC-MONTH TO PRC-OBS-MM.
040000     MOVE WS-CALC-DAY   TO PRC-OBS-DD.
040100     MOVE PRC-OBS-DATE  TO PRC-DT-DATE.
040200     COMPUTE PRC-DT-TIME =
040300         (WS-CALC-HH * 10000) + (WS-CALC-MI * 100) + WS-CALC-SS.
040400*
040500*------------------------------------------------------------*
040600 P0100-LEAP-YEAR-CHECK.
040700*------------------------------------------------------------*
040800     DIVIDE WS-CALC-YEAR BY 4   GIVING WS-DIVQUOT REMAINDER WS-REM4.
040900     DIVIDE WS-CALC-YEAR BY 100 GIVING WS-DIVQUOT REMAINDER
041000         WS-REM100.
041100     DIVIDE WS-CALC-YEAR BY 400 GIVING WS-DIVQUOT REMAINDER
041200         WS-REM400.
041300*
041400     IF WS-REM4 = 0 AND (WS-REM100 NOT = 0 OR WS-REM400 = 0)
041500         SET YEAR-IS-LEAP TO TRUE
041600     ELSE
041700         MOVE 'N' TO YEAR-IS-LEAP-SW
041800     END-IF.
041900*
042000     IF YEAR-IS-LEAP
042100         MOVE 366 TO WS-DAYS-IN-YEAR
042200     ELSE
042300         MOVE 365 TO WS-DAYS-IN-YEAR
042400     END-IF.
042500*
042600*------------------------------------------------------------*
042700 P0200-EPOCH-DAYS-TO-YMD.
042800*------------------------------------------------------------*
042900*    REVERSE-CONVERT A 0-BASED EPOCH DAY COUNT (DAYS SINCE
043000*    1970-01-01) TO A CALENDAR YEAR/MONTH/DAY BY WALKING
043100*    YEARS AND THEN MONTHS, BORROWING FROM WS-REMAIN-DAYS.
043200     MOVE 1970            TO WS-CALC-YEAR.
043300     MOVE WS-EPOCH-DAYS   TO WS-REMAIN-DAYS.
043400*
043500     PERFORM P0100-LEAP-YEAR-CHECK.
043600     PERFORM P0205-YEAR-WALK
043700         UNTIL WS-REMAIN-DAYS < WS-DAYS-IN-YEAR.
043800*
043900     MOVE 1 TO WS-CALC-MONTH.
044000     PERFORM P0210-MONTH-LENGTH.
044100     PERFORM P0215-MONTH-WALK
044200         UNTIL WS-REMAIN-DAYS < WS-DAYS-IN-MONTH.
044300*
044400     COMPUTE WS-CALC-DAY = WS-REMAIN-DAYS + 1.
044500*
044600*------------------------------------------------------------*
044700 P0205-YEAR-WALK.
044800*------------------------------------------------------------*
044900     SUBTRACT WS-DAYS-IN-YEAR FROM WS-REMAIN-DAYS.
045000     ADD 1 TO WS-CALC-YEAR.
045100     PERFORM P0100-LEAP-YEAR-CHECK.
045200*
045300*------------------------------------------------------------*
045400 P0210-MONTH-LENGTH.
045500*------------------------------------------------------------*
045600     MOVE WS-DIM-MONTH (WS-CALC-MONTH) TO WS-DAYS-IN-MONTH.
045700     IF WS-CALC-MONTH = 2 AND YEAR-IS-LEAP
045800         ADD 1 TO WS-DAYS-IN-MONTH
045900     END-IF.
046000*
046100*------------------------------------------------------------*
046200 P0215-MONTH-WALK.
046300*------------------------------------------------------------*
046400     SUBTRACT WS-DAYS-IN-MONTH FROM WS-REMAIN-DAYS.
046500     ADD 1 TO WS-CALC-MONTH.
046600     PERFORM P0210-MONTH-LENGTH.
046700*
046800*------------------------------------------------------------*
046900 H0001-COMPUTE-STATS.
047000*------------------------------------------------------------*
047100     SET STA-FIRST-ROW TO TRUE.
047200*
047300     PERFORM H0010-SCAN-ONE-ROW
047400         VARYING PRC-ENTRY-IDX FROM 1 BY 1
047500           UNTIL PRC-ENTRY-IDX > PRC-ENTRY-COUNT.
047600*
047700 H0001-EX.
047800     EXIT.
047900*------------------------------------------------------------*
048000 H0010-SCAN-ONE-ROW.
048100*------------------------------------------------------------*
048200     IF STA-FIRST-ROW
048300         MOVE PRC-TE-PRICE    (PRC-ENTRY-IDX) TO STA-MIN-PRICE
048400         MOVE PRC-TE-PRICE    (PRC-ENTRY-IDX) TO STA-MAX-PRICE
048500         MOVE PRC-TE-PRICE    (PRC-ENTRY-IDX) TO STA-OLDEST-PRICE
048600         MOVE PRC-TE-PRICE    (PRC-ENTRY-IDX) TO STA-NEWEST-PRICE
048700         MOVE PRC-TE-OBS-DATETIME (PRC-ENTRY-IDX)
048800                                          TO STA-OLDEST-DATETIME
048900         MOVE PRC-TE-OBS-DATETIME (PRC-ENTRY-IDX)
049000                                          TO STA-NEWEST-DATETIME
049100         MOVE 'N' TO STA-FIRST-ROW-SW
049200     ELSE
049300         IF PRC-TE-PRICE (PRC-ENTRY-IDX) < STA-MIN-PRICE
049400             MOVE PRC-TE-PRICE (PRC-ENTRY-IDX) TO STA-MIN-PRICE
049500         END-IF
049600         IF PRC-TE-PRICE (PRC-ENTRY-IDX) > STA-MAX-PRICE
049700             MOVE PRC-TE-PRICE (PRC-ENTRY-IDX) TO STA-MAX-PRICE
049800         END-IF
049900         IF PRC-TE-OBS-DATETIME (PRC-ENTRY-IDX)
050000                                 < STA-OLDEST-DATETIME
050100             MOVE PRC-TE-OBS-DATETIME (PRC-ENTRY-IDX)
050200                                        TO STA-OLDEST-DATETIME
050300             MOVE PRC-TE-PRICE (PRC-ENTRY-IDX) TO STA-OLDEST-PRICE
050400         END-IF
050500         IF PRC-TE-OBS-DATETIME (PRC-ENTRY-IDX)
050600                                 > STA-NEWEST-DATETIME
050700             MOVE PRC-TE-OBS-DATETIME (PRC-ENTRY-IDX)
050800                                        TO STA-NEWEST-DATETIME
050900             MOVE PRC-TE-PRICE (PRC-ENTRY-IDX) TO STA-NEWEST-PRICE
051000         END-IF
051100     END-IF.
051200*
051300*------------------------------------------------------------*
051400 I0001-WRITE-REPORT.
051500*------------------------------------------------------------*
051600     MOVE WS-RETURN-CODE  TO STA-O-RETURN-CODE.
051700     MOVE WS-REQ-SYMBOL   TO STA-O-SYMBOL.
051800*
051900     IF RC-OK
052000         MOVE STA-OLDEST-PRICE TO STA-O-OLDEST
052100         MOVE STA-NEWEST-PRICE TO STA-O-NEWEST
052200         MOVE STA-MIN-PRICE    TO STA-O-MIN
052300         MOVE STA-MAX-PRICE    TO STA-O-MAX
052400     ELSE
052500         MOVE ZERO             TO STA-O-OLDEST
052600                                  STA-O-NEWEST
052700                                  STA-O-MIN
052800                                  STA-O-MAX
052900     END-IF.
053000*
053100     WRITE STA-OUT-REC.
053200     IF WS-OUT-STATUS = '00'
053300         ADD 1 TO WS-WRITE-RECORD
053400     ELSE
053500         MOVE 'ERROR WRITING PRDOUT'     TO WS-ERR-MSG
053600         MOVE WS-OUT-STATUS               TO WS-ERR-CDE
053700         MOVE 'I0001-WRITE-REPORT'        TO WS-ERR-PROC
053800         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
053900     END-IF.
054000*
054100 I0001-EX.
054200     EXIT.
054300*------------------------------------------------------------*
054400 Y0001-ERR-HANDLING.
054500*------------------------------------------------------------*
054600     DISPLAY '********************************'.
054700     DISPLAY '  ERROR HANDLING REPORT '.
054800     DISPLAY '********************************'.
054900     DISPLAY '  ' WS-ERR-MSG.
055000     DISPLAY '  ' WS-ERR-CDE.
055100     DISPLAY '  ' WS-ERR-PROC.
055200     DISPLAY '********************************'.
055300*
055400     PERFORM Z0001-CLOSE-FILES THRU Z0001-EX.
055500     STOP RUN.
055600*
055700 Y0001-EXIT.
055800     EXIT.
055900*------------------------------------------------------------*
056000 Z0001-CLOSE-FILES.
056100*------------------------------------------------------------*
056200     CLOSE CTL-FILE.
056300     CLOSE STAT-FILE.
056400*
056500 Z0001-EX.
056600     EXIT.
